000100******************************************************************
000110*                                                                *
000120*   COPYBOOK      :  EXECMAS                                     *
000130*   DESCRIPTION   :  EXECUTOR MASTER RECORD - ONE ENTRY PER       *
000140*                    EXECUTOR (WORKER) KNOWN TO THE TASK-TICK     *
000150*                    SCALING AND DISTRIBUTION JOBS.               *
000160*   RECORD LENGTH :  28 BYTES, FIXED, NO SLACK - THE EXECUTOR     *
000170*                    MASTER IS A STRAIGHT FIXED-WIDTH FILE, SEE   *
000180*                    SCALING RUN BOOK.  THERE IS NO RESERVE AREA  *
000190*                    IN THIS RECORD; THE INTERCHANGE WIDTH IS     *
000200*                    FIXED BY AGREEMENT WITH THE SCHEDULER AND    *
000210*                    MAY NOT GROW WITHOUT A FORMAL CHANGE.        *
000220*                                                                *
000230******************************************************************
000240*  CHANGE LOG                                                    *
000250*  ---------- ---- ------- ---------------------------------     *
000260*  DATE       INIT  TKT    DESCRIPTION                           *
000270*  ---------- ---- ------- ---------------------------------     *
000280*  1984-11-07  BS   -----  ORIGINAL COPYBOOK - EXECUTOR MASTER.   *
000290*  1986-03-19  RLP  TK0118 ADDED EXM-EXEC-MAX-TASKS.              *
000300*  1991-08-02  DWK  TK0244 RAW-BYTES REDEFINE ADDED FOR COMPARE   *
000310*                          IN SCALING RANK LOGIC.                 *
000320*  1998-12-30  BS   TK0399 Y2K REVIEW - NO DATE FIELDS IN THIS    *
000330*                          RECORD, NO CHANGE REQUIRED.            *
000340*  2003-05-14  MTF  TK0512 COMMENT CLEANUP, NO LAYOUT CHANGE.     *
000350******************************************************************
000360 01  EXM-EXECUTOR-RECORD.
000370     05  EXM-EXEC-ID                      PIC 9(5).
000380     05  EXM-EXEC-NAME                     PIC X(20).
000390     05  EXM-EXEC-MAX-TASKS                PIC 9(3).
000400
000410*    RAW-BYTE VIEW - USED ONLY FOR WHOLE-RECORD COMPARES AND
000420*    SPACE-FILL OF THE RECORD AREA BEFORE A READ.
000430 01  EXM-EXECUTOR-RECORD-R1 REDEFINES EXM-EXECUTOR-RECORD.
000440     05  EXM-EXEC-RAW-BYTES                PIC X(28).
