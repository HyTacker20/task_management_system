000100******************************************************************
000110*                                                                *
000120*   COPYBOOK      :  TICKPARM                                    *
000130*   DESCRIPTION   :  SHARED PARAMETER AREA FOR THE TASK-TICK      *
000140*                    JOB STREAM - SCALING THRESHOLDS AND THE      *
000150*                    SYSTEM-WIDE DEFAULT VALUES USED BY MORE      *
000160*                    THAN ONE PROGRAM IN THE STREAM.  KEPT IN     *
000170*                    ONE PLACE SO THE THRESHOLDS CANNOT DRIFT     *
000180*                    BETWEEN TICKSCAL AND TICKDIST.               *
000190*                                                                *
000200******************************************************************
000210*  CHANGE LOG                                                    *
000220*  ---------- ---- ------- ---------------------------------     *
000230*  DATE       INIT  TKT    DESCRIPTION                           *
000240*  ---------- ---- ------- ---------------------------------     *
000250*  1991-08-02  DWK  TK0244 ORIGINAL COPYBOOK - SCALING            *
000260*                          THRESHOLDS PULLED OUT OF TICKSCAL.     *
000270*  1995-04-09  RLP  TK0337 ADDED MINIMUM EXECUTOR FLOOR.          *
000280*  1998-12-30  BS   TK0399 Y2K REVIEW - NO DATE FIELDS, NO        *
000290*                          CHANGE REQUIRED.                      *
000300******************************************************************
000310 01  TPM-SCALING-THRESHOLDS.
000320     05  TPM-SCALE-UP-THRESHOLD             PIC 9(7) VALUE 10.
000330     05  TPM-SCALE-DOWN-THRESHOLD           PIC 9(7) VALUE 5.
000340     05  TPM-MINIMUM-EXECUTORS               PIC 9(3) VALUE 2.
000350     05  TPM-AUTO-CREATE-MAX-TASKS           PIC 9(3) VALUE 5.
000360
000370 01  TPM-TASK-DEFAULTS.
000380     05  TPM-DEFAULT-PRIORITY               PIC 9   VALUE 3.
000390     05  TPM-DEFAULT-STATUS                 PIC X(2) VALUE "PE".
000400     05  TPM-UNASSIGNED-EXEC-ID              PIC 9(5) VALUE 0.
