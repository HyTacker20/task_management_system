000100******************************************************************
000110* Program Id.....: TICKRPT
000120* Program Name...: TICK SUMMARY REPORT WRITER
000130* Author.........: R. PELLETIER
000140* Installation...: DATA PROCESSING - TASK SCHEDULING GROUP
000150* Date-Written...: 1995-04-09
000160* Date-Compiled..:
000170* Security.......: PUBLIC
000180* Program Desc...: Called by TICKDRV last in the tick, after
000190*                  TICKSCAL and TICKDIST have finished.  Reads the
000200*                  (now current) EXECUTOR master and TASK file and
000210*                  writes the GLOBAL-STATS block, the EXECUTOR-
000220*                  STATS table in executor-name order with a
000230*                  grand-total line, and the tick summary line
000240*                  giving the pending-queue count this tick
000250*                  started with, to the TICKRPT report file.
000260******************************************************************
000270*  CHANGE LOG                                                    *
000280*  ---------- ---- ------- ---------------------------------     *
000290*  DATE       INIT  TKT    DESCRIPTION                           *
000300*  ---------- ---- ------- ---------------------------------     *
000310*  1995-04-09  RLP  TK0337 ORIGINAL PROGRAM - THE TICK HAD NO      *
000320*                          PRINTED REPORT BEFORE THIS CHANGE; THE  *
000330*                          GLOBAL AND EXECUTOR STATS WERE ONLY     *
000340*                          AVAILABLE BY BROWSING THE MASTER        *
000350*                          FILES DIRECTLY.                        *
000360*  1997-02-18  DWK  TK0360 ADDED THE EXECUTOR-STATS GRAND-TOTAL    *
000370*                          LINE AT THE FOOT OF THE TABLE.          *
000380*  1998-12-30  BS   TK0399 Y2K REVIEW - NO DATE FIELDS PRINTED ON  *
000390*                          THIS REPORT, NO CHANGE REQUIRED.        *
000400*  2003-05-14  MTF  TK0512 CONVERTED SWITCHES TO 88-LEVELS AND     *
000410*                          TABLE SUBSCRIPTS TO COMP PER CURRENT    *
000420*                          SHOP STANDARD.                         *
000430*  2006-09-12  DWK  TK0548 GLOBAL STATISTICS BLOCK WAS STRINGING   *
000440*                          THE RAW GST- COUNTERS AND PRINTING      *
000450*                          ZERO-PADDED; ADDED EDIT FIELDS SO THE   *
000460*                          BLOCK LINES UP RIGHT-ALIGNED LIKE THE   *
000470*                          EXECUTOR TABLE AND SUMMARY LINE DO.     *
000480******************************************************************
000490 IDENTIFICATION DIVISION.
000500
000510 PROGRAM-ID.  TICKRPT.
000520 AUTHOR.      R. PELLETIER.
000530 INSTALLATION. DATA PROCESSING - TASK SCHEDULING GROUP.
000540 DATE-WRITTEN. 1995-04-09.
000550 DATE-COMPILED.
000560 SECURITY.    PUBLIC.
000570
000580 ENVIRONMENT DIVISION.
000590
000600 CONFIGURATION SECTION.
000610
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640
000650 INPUT-OUTPUT SECTION.
000660
000670 FILE-CONTROL.
000680
000690     SELECT EXECFILE ASSIGN TO EXECFILE
000700                     FILE STATUS IS RPT-EXECFILE-STATUS.
000710     SELECT TASKFILE ASSIGN TO TASKFILE
000720                     FILE STATUS IS RPT-TASKFILE-STATUS.
000730     SELECT TICKRPT  ASSIGN TO TICKRPT
000740                     ORGANIZATION IS LINE SEQUENTIAL
000750                     FILE STATUS IS RPT-TICKRPT-STATUS.
000760
000770 DATA DIVISION.
000780
000790 FILE SECTION.
000800
000810 FD  EXECFILE.
000820     COPY EXECMAS.
000830
000840 FD  TASKFILE.
000850     COPY TASKREC.
000860
000870 FD  TICKRPT.
000880 01  RPT-PRINT-LINE                         PIC X(80).
000890
000900 WORKING-STORAGE SECTION.
000910
000920 01  RPT-SWITCHES.
000930     05  RPT-EXECFILE-EOF-SWITCH           PIC X   VALUE "N".
000940         88  RPT-EXECFILE-EOF                      VALUE "Y".
000950     05  RPT-TASKFILE-EOF-SWITCH            PIC X   VALUE "N".
000960         88  RPT-TASKFILE-EOF                       VALUE "Y".
000970     05  FILLER                             PIC X(02).
000980
000990 01  RPT-SWITCHES-R1 REDEFINES RPT-SWITCHES.
001000     05  RPT-SWITCHES-RAW-BYTES             PIC X(04).
001010
001020 01  RPT-FILE-STATUS-FIELDS.
001030     05  RPT-EXECFILE-STATUS                PIC XX.
001040         88  RPT-EXECFILE-SUCCESSFUL                 VALUE "00".
001050     05  RPT-TASKFILE-STATUS                 PIC XX.
001060         88  RPT-TASKFILE-SUCCESSFUL                  VALUE "00".
001070     05  RPT-TICKRPT-STATUS                   PIC XX.
001080         88  RPT-TICKRPT-SUCCESSFUL                    VALUE "00".
001090     05  FILLER                              PIC X(02).
001100
001110 01  RPT-FILE-STATUS-FIELDS-R1 REDEFINES RPT-FILE-STATUS-FIELDS.
001120     05  RPT-FILE-STATUS-RAW-BYTES           PIC X(08).
001130
001140*    GLOBAL-STATS ACCUMULATORS - ONE SET PER TICK.  LOADED INTO
001150*    GST-GLOBAL-STATS-RECORD JUST BEFORE THE BLOCK IS PRINTED.
001160 01  RPT-GLOBAL-COUNTERS.
001170     05  RPT-G-PENDING-COUNT               PIC 9(7) COMP.
001180     05  RPT-G-INPROG-COUNT                 PIC 9(7) COMP.
001190     05  RPT-G-COMPLETED-COUNT               PIC 9(7) COMP.
001200
001210 01  RPT-GLOBAL-COUNTERS-R1 REDEFINES RPT-GLOBAL-COUNTERS.
001220     05  RPT-GLOBAL-COUNTERS-RAW-BYTES       PIC X(21).
001230
001240     COPY GSTATREC.
001250
001260*    ZERO-SUPPRESSED EDIT FIELDS FOR THE GLOBAL-STATS BLOCK - THE
001270*    GST- FIELDS THEMSELVES ARE UNEDITED 9(7) COUNTERS AND PRINT
001280*    ZERO-PADDED IF STRUNG IN DIRECTLY; THESE GIVE THE BLOCK THE
001290*    SAME RIGHT-ALIGNED LOOK AS RPT-DETAIL-LINE AND RPT-SUMMARY-
001300*    LINE BELOW.
001310 01  RPT-GLOBAL-EDIT-FIELDS.
001320     05  RPT-GED-PENDING-COUNT              PIC ZZZZZZ9.
001330     05  RPT-GED-INPROG-COUNT                PIC ZZZZZZ9.
001340     05  RPT-GED-COMPLETED-COUNT              PIC ZZZZZZ9.
001350     05  RPT-GED-TOTAL-COUNT                   PIC ZZZZZZ9.
001360
001370*    ONE ENTRY PER EXECUTOR.  BUILT FROM THE EXECUTOR MASTER AND
001380*    THEN FILLED IN FROM A FULL PASS OF THE TASK FILE BEFORE THE
001390*    TABLE IS SORTED AND PRINTED.
001400 01  RPT-EXECUTOR-TABLE.
001410     05  RPT-EXECUTOR-ENTRY OCCURS 500 TIMES
001420                 INDEXED BY RPT-EXEC-IX.
001430         10  RPT-E-EXEC-ID                 PIC 9(5).
001440         10  RPT-E-EXEC-NAME                PIC X(20).
001450         10  RPT-E-MAX-TASKS                PIC 9(3).
001460         10  RPT-E-PENDING                   PIC 9(5) COMP.
001470         10  RPT-E-INPROG                     PIC 9(5) COMP.
001480         10  RPT-E-COMPLETED                   PIC 9(5) COMP.
001490
001500 01  RPT-EXECUTOR-TABLE-R1 REDEFINES RPT-EXECUTOR-TABLE.
001510     05  RPT-EXECUTOR-TABLE-RAW OCCURS 500 TIMES
001520                 PIC X(43).
001530
001540 01  RPT-HOLD-ENTRY.
001550     05  RPT-HOLD-EXEC-ID                  PIC 9(5).
001560     05  RPT-HOLD-EXEC-NAME                 PIC X(20).
001570     05  RPT-HOLD-MAX-TASKS                  PIC 9(3).
001580     05  RPT-HOLD-PENDING                     PIC 9(5) COMP.
001590     05  RPT-HOLD-INPROG                       PIC 9(5) COMP.
001600     05  RPT-HOLD-COMPLETED                     PIC 9(5) COMP.
001610
001620 01  RPT-COUNTERS.
001630     05  RPT-EXEC-COUNT                   PIC 9(5) COMP.
001640     05  RPT-RANK-IX                       PIC 9(5) COMP.
001650     05  RPT-COMPARE-IX                     PIC 9(5) COMP.
001660     05  RPT-LOW-IX                          PIC 9(5) COMP.
001670     05  RPT-TOTAL-ACTIVE                     PIC 9(7) COMP.
001680     05  RPT-TOTAL-PENDING                     PIC 9(7) COMP.
001690     05  RPT-TOTAL-INPROG                       PIC 9(7) COMP.
001700     05  RPT-TOTAL-COMPLETED                     PIC 9(7) COMP.
001710
001720 01  RPT-TOTAL-MAX-TASKS                    PIC 9(5) COMP.
001730
001740     COPY ESTATREC.
001750
001760*    DETAIL LINE LAYOUT FOR ONE ROW OF THE EXECUTOR-STATS TABLE.
001770*    MOVED TO RPT-PRINT-LINE, NOT USED AS THE FD RECORD ITSELF,
001780*    SO THE SAME FD SERVES THE HEADER AND SUMMARY LINES TOO.
001790 01  RPT-DETAIL-LINE.
001800     05  RPT-DTL-EXEC-ID                   PIC ZZZZ9.
001810     05  FILLER                             PIC X(02).
001820     05  RPT-DTL-EXEC-NAME                   PIC X(20).
001830     05  FILLER                               PIC X(02).
001840     05  RPT-DTL-MAX-TASKS                     PIC ZZ9.
001850     05  FILLER                                 PIC X(02).
001860     05  RPT-DTL-ACTIVE                          PIC ZZZZ9.
001870     05  FILLER                                   PIC X(02).
001880     05  RPT-DTL-PENDING                          PIC ZZZZ9.
001890     05  FILLER                                    PIC X(02).
001900     05  RPT-DTL-INPROG                            PIC ZZZZ9.
001910     05  FILLER                                     PIC X(02).
001920     05  RPT-DTL-COMPLETED                          PIC ZZZZ9.
001930     05  FILLER                                     PIC X(16).
001940
001950 01  RPT-SUMMARY-LINE.
001960     05  RPT-SUM-LITERAL                   PIC X(25)
001970                 VALUE "PENDING TASKS PROCESSED: ".
001980     05  RPT-SUM-PENDING-QUEUE-COUNT        PIC ZZZZZZ9.
001990     05  FILLER                              PIC X(47).
002000
002010*    STANDALONE SCRATCH COUNTERS - NEVER BROUGHT INTO A 01-LEVEL
002020*    GROUP, CARRIED AS-IS SINCE THE ORIGINAL CODING OF THIS JOB.
002030 77  RPT-GLOBAL-RECORDS-READ       PIC 9(7) COMP VALUE ZERO.
002040 77  RPT-GLOBAL-EOF-HIT-COUNT       PIC 9(5) COMP VALUE ZERO.
002050
002060 LINKAGE SECTION.
002070
002080 01  LK-PENDING-QUEUE-COUNT                 PIC 9(7) COMP.
002090
002100 PROCEDURE DIVISION USING LK-PENDING-QUEUE-COUNT.
002110
002120******************************************************************
002130* Opens the report file, writes the header, the GLOBAL-STATS
002140* block, the sorted EXECUTOR-STATS table with its total line and
002150* the tick summary line, then closes the report and returns.
002160******************************************************************
002170 000-WRITE-TICK-REPORT.
002180
002190     OPEN OUTPUT TICKRPT.
002200     PERFORM 100-WRITE-REPORT-HEADER.
002210     PERFORM 200-ACCUMULATE-GLOBAL-STATS.
002220     PERFORM 210-WRITE-GLOBAL-STATS-BLOCK.
002230     PERFORM 300-BUILD-EXECUTOR-STATS-TABLE.
002240     PERFORM 310-SORT-EXECUTOR-STATS-TABLE.
002250     PERFORM 320-WRITE-EXECUTOR-STATS-TABLE.
002260     PERFORM 330-WRITE-EXECUTOR-STATS-TOTAL.
002270     PERFORM 400-WRITE-TICK-SUMMARY-LINE.
002280     CLOSE TICKRPT.
002290
002300******************************************************************
002310* Banner lines at the top of the report.
002320******************************************************************
002330 100-WRITE-REPORT-HEADER.
002340
002350     MOVE "TASK SCHEDULING SYSTEM - TICK SUMMARY REPORT"
002360                                              TO RPT-PRINT-LINE.
002370     WRITE RPT-PRINT-LINE.
002380     MOVE SPACES TO RPT-PRINT-LINE.
002390     WRITE RPT-PRINT-LINE.
002400
002410******************************************************************
002420* Reads the TASK file end-to-end tallying the three GLOBAL-STATS
002430* counts by status; the total count is the sum of the three.
002440******************************************************************
002450 200-ACCUMULATE-GLOBAL-STATS.
002460
002470     MOVE ZERO TO RPT-G-PENDING-COUNT
002480                  RPT-G-INPROG-COUNT
002490                  RPT-G-COMPLETED-COUNT.
002500     MOVE "N" TO RPT-TASKFILE-EOF-SWITCH.
002510     MOVE ZERO TO RPT-GLOBAL-RECORDS-READ.
002520     OPEN INPUT TASKFILE.
002530     PERFORM 202-TALLY-ONE-GLOBAL-TASK THRU 202-TALLY-ONE-GLOBAL-TASK-EXIT
002540         UNTIL RPT-TASKFILE-EOF.
002550     CLOSE TASKFILE.
002560
002570******************************************************************
002580* Reads one TASK record and tallies it into the appropriate
002590* GLOBAL-STATS accumulator.  At end of file control drops straight
002600* to the EXIT paragraph - there is no record to tally.
002610******************************************************************
002620 202-TALLY-ONE-GLOBAL-TASK.
002630
002640     READ TASKFILE
002650         AT END
002660             SET RPT-TASKFILE-EOF TO TRUE
002670             ADD 1 TO RPT-GLOBAL-EOF-HIT-COUNT
002680     END-READ.
002690     IF RPT-TASKFILE-EOF
002700         GO TO 202-TALLY-ONE-GLOBAL-TASK-EXIT
002710     END-IF.
002720     ADD 1 TO RPT-GLOBAL-RECORDS-READ.
002730     IF TSK-STATUS-PENDING
002740         ADD 1 TO RPT-G-PENDING-COUNT
002750     ELSE
002760         IF TSK-STATUS-IN-PROGRESS
002770             ADD 1 TO RPT-G-INPROG-COUNT
002780         ELSE
002790             IF TSK-STATUS-COMPLETED
002800                 ADD 1 TO RPT-G-COMPLETED-COUNT
002810             END-IF
002820         END-IF
002830     END-IF.
002840 202-TALLY-ONE-GLOBAL-TASK-EXIT.
002850     EXIT.
002860
002870******************************************************************
002880* Loads GST-GLOBAL-STATS-RECORD from the accumulators above and
002890* prints the four-line GLOBAL-STATS block.
002900******************************************************************
002910 210-WRITE-GLOBAL-STATS-BLOCK.
002920
002930     MOVE RPT-G-PENDING-COUNT   TO GST-PENDING-COUNT.
002940     MOVE RPT-G-INPROG-COUNT     TO GST-INPROG-COUNT.
002950     MOVE RPT-G-COMPLETED-COUNT   TO GST-COMPLETED-COUNT.
002960     COMPUTE GST-TOTAL-COUNT = GST-PENDING-COUNT
002970                              + GST-INPROG-COUNT
002980                              + GST-COMPLETED-COUNT.
002990     MOVE GST-PENDING-COUNT   TO RPT-GED-PENDING-COUNT.
003000     MOVE GST-INPROG-COUNT     TO RPT-GED-INPROG-COUNT.
003010     MOVE GST-COMPLETED-COUNT   TO RPT-GED-COMPLETED-COUNT.
003020     MOVE GST-TOTAL-COUNT        TO RPT-GED-TOTAL-COUNT.
003030
003040     MOVE "GLOBAL STATISTICS" TO RPT-PRINT-LINE.
003050     WRITE RPT-PRINT-LINE.
003060     STRING "  PENDING.....: " RPT-GED-PENDING-COUNT
003070                 DELIMITED BY SIZE INTO RPT-PRINT-LINE.
003080     WRITE RPT-PRINT-LINE.
003090     STRING "  IN PROGRESS.: " RPT-GED-INPROG-COUNT
003100                 DELIMITED BY SIZE INTO RPT-PRINT-LINE.
003110     WRITE RPT-PRINT-LINE.
003120     STRING "  COMPLETED...: " RPT-GED-COMPLETED-COUNT
003130                 DELIMITED BY SIZE INTO RPT-PRINT-LINE.
003140     WRITE RPT-PRINT-LINE.
003150     STRING "  TOTAL.......: " RPT-GED-TOTAL-COUNT
003160                 DELIMITED BY SIZE INTO RPT-PRINT-LINE.
003170     WRITE RPT-PRINT-LINE.
003180     MOVE SPACES TO RPT-PRINT-LINE.
003190     WRITE RPT-PRINT-LINE.
003200
003210******************************************************************
003220* Loads the EXECUTOR master into the table, then reads the TASK
003230* file end-to-end again attributing each record's PE, IP or CO
003240* count to the table entry its assignee matches.  A task with a
003250* zero or unmatched assignee is counted in neither the global
003260* block above (which is keyed on status alone) nor any executor
003270* row here, other than through the global block.
003280******************************************************************
003290 300-BUILD-EXECUTOR-STATS-TABLE.
003300
003310     MOVE ZERO TO RPT-EXEC-COUNT.
003320     OPEN INPUT EXECFILE.
003330     PERFORM 302-LOAD-ONE-EXECUTOR
003340         UNTIL RPT-EXECFILE-EOF.
003350     CLOSE EXECFILE.
003360
003370     MOVE "N" TO RPT-TASKFILE-EOF-SWITCH.
003380     OPEN INPUT TASKFILE.
003390     PERFORM 304-TALLY-ONE-EXECUTOR-TASK
003400         UNTIL RPT-TASKFILE-EOF.
003410     CLOSE TASKFILE.
003420
003430 302-LOAD-ONE-EXECUTOR.
003440
003450     READ EXECFILE
003460         AT END
003470             SET RPT-EXECFILE-EOF TO TRUE
003480         NOT AT END
003490             ADD 1 TO RPT-EXEC-COUNT
003500             SET RPT-EXEC-IX TO RPT-EXEC-COUNT
003510             MOVE EXM-EXEC-ID    TO RPT-E-EXEC-ID (RPT-EXEC-IX)
003520             MOVE EXM-EXEC-NAME  TO RPT-E-EXEC-NAME (RPT-EXEC-IX)
003530             MOVE EXM-EXEC-MAX-TASKS
003540                                TO RPT-E-MAX-TASKS (RPT-EXEC-IX)
003550             MOVE ZERO          TO RPT-E-PENDING (RPT-EXEC-IX)
003560             MOVE ZERO          TO RPT-E-INPROG (RPT-EXEC-IX)
003570             MOVE ZERO          TO RPT-E-COMPLETED (RPT-EXEC-IX)
003580     END-READ.
003590
003600 304-TALLY-ONE-EXECUTOR-TASK.
003610
003620     READ TASKFILE
003630         AT END
003640             SET RPT-TASKFILE-EOF TO TRUE
003650         NOT AT END
003660             IF TSK-TASK-ASSIGNEE-ID NOT = ZERO
003670                 PERFORM 306-BUMP-EXECUTOR-STATUS-COUNT
003680             END-IF
003690     END-READ.
003700
003710 306-BUMP-EXECUTOR-STATUS-COUNT.
003720
003730     SET RPT-EXEC-IX TO 1.
003740     SEARCH RPT-EXECUTOR-ENTRY
003750         AT END
003760             CONTINUE
003770         WHEN RPT-E-EXEC-ID (RPT-EXEC-IX) = TSK-TASK-ASSIGNEE-ID
003780             IF TSK-STATUS-PENDING
003790                 ADD 1 TO RPT-E-PENDING (RPT-EXEC-IX)
003800             ELSE
003810                 IF TSK-STATUS-IN-PROGRESS
003820                     ADD 1 TO RPT-E-INPROG (RPT-EXEC-IX)
003830                 ELSE
003840                     IF TSK-STATUS-COMPLETED
003850                         ADD 1 TO RPT-E-COMPLETED (RPT-EXEC-IX)
003860                     END-IF
003870                 END-IF
003880             END-IF
003890     END-SEARCH.
003900
003910******************************************************************
003920* Straight-selection sort of the executor table by EXEC-NAME
003930* ascending, the order the EXECUTOR-STATS table is printed in.
003940******************************************************************
003950 310-SORT-EXECUTOR-STATS-TABLE.
003960
003970     PERFORM 312-SORT-OUTER-PASS
003980         VARYING RPT-RANK-IX FROM 1 BY 1
003990         UNTIL RPT-RANK-IX > RPT-EXEC-COUNT.
004000
004010 312-SORT-OUTER-PASS.
004020
004030     MOVE RPT-RANK-IX TO RPT-LOW-IX.
004040     PERFORM 314-SORT-INNER-PASS
004050         VARYING RPT-COMPARE-IX FROM RPT-RANK-IX BY 1
004060         UNTIL RPT-COMPARE-IX > RPT-EXEC-COUNT.
004070     IF RPT-LOW-IX NOT = RPT-RANK-IX
004080         PERFORM 316-SWAP-TABLE-ENTRIES
004090     END-IF.
004100
004110 314-SORT-INNER-PASS.
004120
004130     IF RPT-E-EXEC-NAME (RPT-COMPARE-IX) <
004140             RPT-E-EXEC-NAME (RPT-LOW-IX)
004150         MOVE RPT-COMPARE-IX TO RPT-LOW-IX
004160     END-IF.
004170
004180 316-SWAP-TABLE-ENTRIES.
004190
004200     MOVE RPT-E-EXEC-ID (RPT-RANK-IX)    TO RPT-HOLD-EXEC-ID
004210     MOVE RPT-E-EXEC-NAME (RPT-RANK-IX)   TO RPT-HOLD-EXEC-NAME
004220     MOVE RPT-E-MAX-TASKS (RPT-RANK-IX)    TO RPT-HOLD-MAX-TASKS
004230     MOVE RPT-E-PENDING (RPT-RANK-IX)       TO RPT-HOLD-PENDING
004240     MOVE RPT-E-INPROG (RPT-RANK-IX)         TO RPT-HOLD-INPROG
004250     MOVE RPT-E-COMPLETED (RPT-RANK-IX)
004260                                         TO RPT-HOLD-COMPLETED.
004270
004280     MOVE RPT-E-EXEC-ID (RPT-LOW-IX)  TO RPT-E-EXEC-ID (RPT-RANK-IX)
004290     MOVE RPT-E-EXEC-NAME (RPT-LOW-IX)
004300                                     TO RPT-E-EXEC-NAME (RPT-RANK-IX)
004310     MOVE RPT-E-MAX-TASKS (RPT-LOW-IX)
004320                                     TO RPT-E-MAX-TASKS (RPT-RANK-IX)
004330     MOVE RPT-E-PENDING (RPT-LOW-IX)
004340                                     TO RPT-E-PENDING (RPT-RANK-IX)
004350     MOVE RPT-E-INPROG (RPT-LOW-IX)
004360                                     TO RPT-E-INPROG (RPT-RANK-IX)
004370     MOVE RPT-E-COMPLETED (RPT-LOW-IX)
004380                                 TO RPT-E-COMPLETED (RPT-RANK-IX).
004390
004400     MOVE RPT-HOLD-EXEC-ID     TO RPT-E-EXEC-ID (RPT-LOW-IX)
004410     MOVE RPT-HOLD-EXEC-NAME    TO RPT-E-EXEC-NAME (RPT-LOW-IX)
004420     MOVE RPT-HOLD-MAX-TASKS     TO RPT-E-MAX-TASKS (RPT-LOW-IX)
004430     MOVE RPT-HOLD-PENDING        TO RPT-E-PENDING (RPT-LOW-IX)
004440     MOVE RPT-HOLD-INPROG          TO RPT-E-INPROG (RPT-LOW-IX)
004450     MOVE RPT-HOLD-COMPLETED        TO RPT-E-COMPLETED (RPT-LOW-IX).
004460
004470******************************************************************
004480* Prints one detail line per executor in the now-sorted table
004490* and accumulates the grand-total figures for 330 below.
004500******************************************************************
004510 320-WRITE-EXECUTOR-STATS-TABLE.
004520
004530     MOVE "EXECUTOR STATISTICS" TO RPT-PRINT-LINE.
004540     WRITE RPT-PRINT-LINE.
004550     MOVE "  ID    NAME                  MAX  ACTV  PEND  INPR  COMP"
004560                                              TO RPT-PRINT-LINE.
004570     WRITE RPT-PRINT-LINE.
004580
004590     MOVE ZERO TO RPT-TOTAL-MAX-TASKS
004600                  RPT-TOTAL-ACTIVE
004610                  RPT-TOTAL-PENDING
004620                  RPT-TOTAL-INPROG
004630                  RPT-TOTAL-COMPLETED.
004640     PERFORM 322-WRITE-ONE-EXECUTOR-LINE
004650         VARYING RPT-EXEC-IX FROM 1 BY 1
004660         UNTIL RPT-EXEC-IX > RPT-EXEC-COUNT.
004670
004680 322-WRITE-ONE-EXECUTOR-LINE.
004690
004700     MOVE RPT-E-EXEC-ID (RPT-EXEC-IX)      TO EST-EXEC-ID.
004710     MOVE RPT-E-EXEC-NAME (RPT-EXEC-IX)     TO EST-EXEC-NAME.
004720     MOVE RPT-E-MAX-TASKS (RPT-EXEC-IX)      TO EST-MAX-TASKS.
004730     MOVE RPT-E-PENDING (RPT-EXEC-IX)         TO EST-PENDING.
004740     MOVE RPT-E-INPROG (RPT-EXEC-IX)           TO EST-INPROG.
004750     MOVE RPT-E-COMPLETED (RPT-EXEC-IX)         TO EST-COMPLETED.
004760     COMPUTE EST-ACTIVE = EST-PENDING + EST-INPROG.
004770
004780     MOVE EST-EXEC-ID     TO RPT-DTL-EXEC-ID.
004790     MOVE EST-EXEC-NAME    TO RPT-DTL-EXEC-NAME.
004800     MOVE EST-MAX-TASKS     TO RPT-DTL-MAX-TASKS.
004810     MOVE EST-ACTIVE          TO RPT-DTL-ACTIVE.
004820     MOVE EST-PENDING          TO RPT-DTL-PENDING.
004830     MOVE EST-INPROG            TO RPT-DTL-INPROG.
004840     MOVE EST-COMPLETED          TO RPT-DTL-COMPLETED.
004850     MOVE RPT-DETAIL-LINE TO RPT-PRINT-LINE.
004860     WRITE RPT-PRINT-LINE.
004870
004880     ADD EST-MAX-TASKS  TO RPT-TOTAL-MAX-TASKS.
004890     ADD EST-ACTIVE      TO RPT-TOTAL-ACTIVE.
004900     ADD EST-PENDING      TO RPT-TOTAL-PENDING.
004910     ADD EST-INPROG        TO RPT-TOTAL-INPROG.
004920     ADD EST-COMPLETED      TO RPT-TOTAL-COMPLETED.
004930
004940******************************************************************
004950* Grand-total line at the foot of the EXECUTOR-STATS table - the
004960* column sums carried forward by 322 above.  EXEC-ID and EXEC-
004970* NAME are left blank; there is no single executor this line
004980* belongs to.
004990******************************************************************
005000 330-WRITE-EXECUTOR-STATS-TOTAL.
005010
005020     MOVE SPACES TO RPT-DETAIL-LINE.
005030     MOVE ZERO TO RPT-DTL-EXEC-ID.
005040     MOVE "TOTAL" TO RPT-DTL-EXEC-NAME.
005050     MOVE RPT-TOTAL-MAX-TASKS TO RPT-DTL-MAX-TASKS.
005060     MOVE RPT-TOTAL-ACTIVE     TO RPT-DTL-ACTIVE.
005070     MOVE RPT-TOTAL-PENDING     TO RPT-DTL-PENDING.
005080     MOVE RPT-TOTAL-INPROG       TO RPT-DTL-INPROG.
005090     MOVE RPT-TOTAL-COMPLETED     TO RPT-DTL-COMPLETED.
005100     MOVE RPT-DETAIL-LINE TO RPT-PRINT-LINE.
005110     WRITE RPT-PRINT-LINE.
005120     MOVE SPACES TO RPT-PRINT-LINE.
005130     WRITE RPT-PRINT-LINE.
005140
005150******************************************************************
005160* Final line of the report - the pending-queue count this tick
005170* started with, passed in by TICKDRV, and a completion message.
005180******************************************************************
005190 400-WRITE-TICK-SUMMARY-LINE.
005200
005210     MOVE LK-PENDING-QUEUE-COUNT TO RPT-SUM-PENDING-QUEUE-COUNT.
005220     MOVE RPT-SUMMARY-LINE TO RPT-PRINT-LINE.
005230     WRITE RPT-PRINT-LINE.
005240     MOVE "TICK COMPLETED SUCCESSFULLY" TO RPT-PRINT-LINE.
005250     WRITE RPT-PRINT-LINE.
