000100******************************************************************
000110*                                                                *
000120*   COPYBOOK      :  ESTATREC                                    *
000130*   DESCRIPTION   :  EXECUTOR-STATS SELECTOR OUTPUT RECORD - ONE  *
000140*                    RECORD PER EXECUTOR, HOLDS THE CAPACITY AND  *
000150*                    WORKLOAD COUNTERS PRINTED IN THE EXECUTOR    *
000160*                    STATISTICS TABLE OF THE TICK REPORT.         *
000170*                                                                *
000180******************************************************************
000190*  CHANGE LOG                                                    *
000200*  ---------- ---- ------- ---------------------------------     *
000210*  DATE       INIT  TKT    DESCRIPTION                           *
000220*  ---------- ---- ------- ---------------------------------     *
000230*  1991-08-02  DWK  TK0244 ORIGINAL COPYBOOK - EXECUTOR STATS.    *
000240*  1995-04-09  RLP  TK0337 ADDED EST-ACTIVE (PENDING+IN-PROGRESS).*
000250*  1998-12-30  BS   TK0399 Y2K REVIEW - NO DATE FIELDS, NO        *
000260*                          CHANGE REQUIRED.                      *
000270******************************************************************
000280 01  EST-EXECUTOR-STATS-RECORD.
000290     05  EST-EXEC-ID                       PIC 9(5).
000300     05  EST-EXEC-NAME                      PIC X(20).
000310     05  EST-MAX-TASKS                      PIC 9(3).
000320     05  EST-ACTIVE                         PIC 9(5).
000330     05  EST-PENDING                        PIC 9(5).
000340     05  EST-INPROG                         PIC 9(5).
000350     05  EST-COMPLETED                      PIC 9(5).
000360     05  FILLER                             PIC X(04).
