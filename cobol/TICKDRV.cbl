000100******************************************************************
000110* Program Id.....: TICKDRV
000120* Program Name...: SYSTEM-TICK DRIVER
000130* Author.........: B. STEARNS
000140* Installation...: DATA PROCESSING - TASK SCHEDULING GROUP
000150* Date-Written...: 1984-11-07
000160* Date-Compiled..:
000170* Security.......: PUBLIC
000180* Program Desc...: Runs one system tick of the task scheduling
000190*                  batch stream.  Counts the pending-task queue
000200*                  on the TASK file, then calls the scaling,
000210*                  distribution and reporting subprograms in
000220*                  order.  Each subprogram opens and closes its
000230*                  own files; this driver only opens TASK for the
000240*                  initial count pass.
000250******************************************************************
000260*  CHANGE LOG                                                    *
000270*  ---------- ---- ------- ---------------------------------     *
000280*  DATE       INIT  TKT    DESCRIPTION                           *
000290*  ---------- ---- ------- ---------------------------------     *
000300*  1984-11-07  BS   -----  ORIGINAL PROGRAM - REPLACES THE OLD    *
000310*                          SEQ1001 INDEX-BUILD JOB; THAT JOB IS   *
000320*                          RETIRED, THIS DRIVES THE TICK.        *
000330*  1987-02-23  RLP  TK0151 ADDED CALL TO TICKSCAL (SCALING WAS    *
000340*                          A MANUAL STEP BEFORE THIS CHANGE).     *
000350*  1992-06-11  DWK  TK0266 ADDED CALL TO TICKDIST.                *
000360*  1995-04-09  RLP  TK0337 ADDED CALL TO TICKRPT AND THE PENDING- *
000370*                          TASKS-PROCESSED COUNT PASSED TO IT.    *
000380*  1998-12-30  BS   TK0399 Y2K REVIEW - TPR-PENDING-QUEUE-COUNT   *
000390*                          IS A SEQUENCE COUNT, NOT A DATE, NO    *
000400*                          CHANGE REQUIRED.                      *
000410*  2003-05-14  MTF  TK0512 CONVERTED SWITCHES TO 88-LEVELS PER    *
000420*                          CURRENT SHOP STANDARD.                 *
000430******************************************************************
000440 IDENTIFICATION DIVISION.
000450
000460 PROGRAM-ID.  TICKDRV.
000470 AUTHOR.      B. STEARNS.
000480 INSTALLATION. DATA PROCESSING - TASK SCHEDULING GROUP.
000490 DATE-WRITTEN. 1984-11-07.
000500 DATE-COMPILED.
000510 SECURITY.    PUBLIC.
000520
000530 ENVIRONMENT DIVISION.
000540
000550 CONFIGURATION SECTION.
000560
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590
000600 INPUT-OUTPUT SECTION.
000610
000620 FILE-CONTROL.
000630
000640     SELECT TASKFILE  ASSIGN TO TASKFILE
000650                     FILE STATUS IS TPR-TASKFILE-STATUS.
000660
000670 DATA DIVISION.
000680
000690 FILE SECTION.
000700
000710 FD  TASKFILE.
000720     COPY TASKREC.
000730
000740 WORKING-STORAGE SECTION.
000750
000760 01  TPR-SWITCHES.
000770     05  TPR-TASKFILE-EOF-SWITCH         PIC X   VALUE "N".
000780         88  TPR-TASKFILE-EOF                    VALUE "Y".
000790     05  FILLER                           PIC X(01).
000800
000810 01  TPR-SWITCHES-R1 REDEFINES TPR-SWITCHES.
000820     05  TPR-SWITCHES-RAW-BYTES            PIC X(02).
000830
000840 01  TPR-FILE-STATUS-FIELDS.
000850     05  TPR-TASKFILE-STATUS             PIC XX.
000860         88  TPR-TASKFILE-SUCCESSFUL             VALUE "00".
000870     05  FILLER                           PIC X(02).
000880
000890 01  TPR-FILE-STATUS-FIELDS-R1 REDEFINES TPR-FILE-STATUS-FIELDS.
000900     05  TPR-FILE-STATUS-RAW-BYTES         PIC X(04).
000910
000920 01  TPR-COUNTERS.
000930     05  TPR-PENDING-QUEUE-COUNT           PIC 9(7) COMP.
000940     05  FILLER                            PIC X(04).
000950
000960 01  TPR-COUNTERS-R1 REDEFINES TPR-COUNTERS.
000970     05  TPR-COUNTERS-RAW-BYTES             PIC X(11).
000980
000990*    STANDALONE SCRATCH COUNTERS - NEVER BROUGHT INTO A 01-LEVEL
001000*    GROUP, CARRIED AS-IS SINCE THE ORIGINAL CODING OF THIS JOB.
001010 77  TPR-RECORDS-READ-COUNT        PIC 9(7) COMP VALUE ZERO.
001020 77  TPR-EOF-HIT-COUNT              PIC 9(5) COMP VALUE ZERO.
001030
001040 PROCEDURE DIVISION.
001050
001060******************************************************************
001070* Opens the TASK file, counts the pending queue, then calls the
001080* scaling, distribution and reporting subprograms in turn and
001090* stops the run.
001100******************************************************************
001110 000-RUN-SYSTEM-TICK.
001120
001130     PERFORM 100-COUNT-PENDING-QUEUE.
001140     PERFORM 200-CALL-ENGINES.
001150     STOP RUN.
001160
001170******************************************************************
001180* Reads the TASK file end-to-end counting records with status
001190* PE (pending).  This is the PENDING-QUEUE-COUNT passed to the
001200* scaling engine and, unchanged, to the reporting subprogram as
001210* the number of pending tasks the tick started with.
001220******************************************************************
001230 100-COUNT-PENDING-QUEUE.
001240
001250     MOVE ZERO TO TPR-PENDING-QUEUE-COUNT.
001260     MOVE ZERO TO TPR-RECORDS-READ-COUNT.
001270     OPEN INPUT TASKFILE.
001280     PERFORM 110-READ-TASK-RECORD THRU 110-READ-TASK-RECORD-EXIT
001290         UNTIL TPR-TASKFILE-EOF.
001300     CLOSE TASKFILE.
001310
001320******************************************************************
001330* Reads one TASK record and tallies it into the pending-queue
001340* count.  At end of file the record counters are left alone and
001350* control drops straight to the EXIT paragraph - there is no
001360* record to tally.
001370******************************************************************
001380 110-READ-TASK-RECORD.
001390
001400     READ TASKFILE
001410         AT END
001420             SET TPR-TASKFILE-EOF TO TRUE
001430             ADD 1 TO TPR-EOF-HIT-COUNT
001440     END-READ.
001450     IF TPR-TASKFILE-EOF
001460         GO TO 110-READ-TASK-RECORD-EXIT
001470     END-IF.
001480     ADD 1 TO TPR-RECORDS-READ-COUNT.
001490     IF TSK-STATUS-PENDING
001500         ADD 1 TO TPR-PENDING-QUEUE-COUNT
001510     END-IF.
001520 110-READ-TASK-RECORD-EXIT.
001530     EXIT.
001540
001550******************************************************************
001560* Calls the three tick subprograms in the prescribed order.  The
001570* pending-queue count computed above is passed unchanged to each
001580* one that needs it; none of them recomputes it.
001590******************************************************************
001600 200-CALL-ENGINES.
001610
001620     CALL "TICKSCAL" USING TPR-PENDING-QUEUE-COUNT.
001630     CALL "TICKDIST".
001640     CALL "TICKRPT"  USING TPR-PENDING-QUEUE-COUNT.
