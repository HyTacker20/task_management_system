000100******************************************************************
000110*                                                                *
000120*   COPYBOOK      :  GSTATREC                                    *
000130*   DESCRIPTION   :  GLOBAL-STATS SELECTOR OUTPUT RECORD - ONE    *
000140*                    RECORD PER TICK, HOLDS THE FOUR TASK-COUNT   *
000150*                    ACCUMULATORS PRINTED IN THE GLOBAL           *
000160*                    STATISTICS BLOCK OF THE TICK REPORT.         *
000170*                                                                *
000180******************************************************************
000190*  CHANGE LOG                                                    *
000200*  ---------- ---- ------- ---------------------------------     *
000210*  DATE       INIT  TKT    DESCRIPTION                           *
000220*  ---------- ---- ------- ---------------------------------     *
000230*  1991-08-02  DWK  TK0244 ORIGINAL COPYBOOK - GLOBAL STATS.      *
000240*  1998-12-30  BS   TK0399 Y2K REVIEW - NO DATE FIELDS, NO        *
000250*                          CHANGE REQUIRED.                      *
000260*  2003-05-14  MTF  TK0512 RESERVE FILLER ADDED FOR FUTURE        *
000270*                          COUNTERS.                              *
000280******************************************************************
000290 01  GST-GLOBAL-STATS-RECORD.
000300     05  GST-PENDING-COUNT                  PIC 9(7).
000310     05  GST-INPROG-COUNT                   PIC 9(7).
000320     05  GST-COMPLETED-COUNT                PIC 9(7).
000330     05  GST-TOTAL-COUNT                    PIC 9(7).
000340     05  FILLER                             PIC X(08).
