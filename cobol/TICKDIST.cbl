000100******************************************************************
000110* Program Id.....: TICKDIST
000120* Program Name...: PENDING TASK DISTRIBUTION ENGINE
000130* Author.........: R. PELLETIER
000140* Installation...: DATA PROCESSING - TASK SCHEDULING GROUP
000150* Date-Written...: 1992-06-11
000160* Date-Compiled..:
000170* Security.......: PUBLIC
000180* Program Desc...: Called by TICKDRV after TICKSCAL has settled the
000190*                  EXECUTOR pool for this tick.  Loads the (already
000200*                  scaled) EXECUTOR master and every still-pending
000210*                  TASK record into tables, orders the pending tasks
000220*                  by priority and then by age, and hands each one in
000230*                  turn to the least-loaded eligible executor.  Tasks
000240*                  that cannot be placed this tick are left PE and
000250*                  picked up again on the next tick.  Rewrites the
000260*                  TASK file with the assignments applied.
000270******************************************************************
000280*  CHANGE LOG                                                    *
000290*  ---------- ---- ------- ---------------------------------     *
000300*  DATE       INIT  TKT    DESCRIPTION                           *
000310*  ---------- ---- ------- ---------------------------------     *
000320*  1992-06-11  RLP  TK0266 ORIGINAL PROGRAM - REPLACES SEQ3000,   *
000330*                          THE OLD TRANSACTION-DISTRIBUTION JOB;  *
000340*                          SAME MATCH/REWRITE SHAPE, NOW DRIVEN   *
000350*                          OFF THE EXECUTOR MASTER INSTEAD OF A   *
000360*                          CONTROL-BREAK TRANSACTION FILE.        *
000370*  1993-09-30  DWK  TK0281 CHANGED THE ASSIGNMENT RULE TO PICK    *
000380*                          THE LEAST-LOADED ELIGIBLE EXECUTOR      *
000390*                          RATHER THAN THE FIRST ONE ON THE       *
000400*                          MASTER WITH ROOM.                      *
000410*  1995-04-09  RLP  TK0337 MOVED SCALING THRESHOLDS USED BY THIS  *
000420*                          PROGRAM'S DEFAULTS TO TICKPARM SO      *
000430*                          TICKSCAL CANNOT DRIFT FROM THEM.       *
000440*  1998-12-30  BS   TK0399 Y2K REVIEW - TSK-TASK-CREATED-SEQ IS A *
000450*                          SEQUENCE COUNT, NOT A DATE, NO CHANGE  *
000460*                          REQUIRED.                              *
000470*  2003-05-14  MTF  TK0512 CONVERTED SWITCHES TO 88-LEVELS AND    *
000480*                          TABLE SUBSCRIPTS TO COMP PER CURRENT   *
000490*                          SHOP STANDARD.                         *
000500******************************************************************
000510 IDENTIFICATION DIVISION.
000520
000530 PROGRAM-ID.  TICKDIST.
000540 AUTHOR.      R. PELLETIER.
000550 INSTALLATION. DATA PROCESSING - TASK SCHEDULING GROUP.
000560 DATE-WRITTEN. 1992-06-11.
000570 DATE-COMPILED.
000580 SECURITY.    PUBLIC.
000590
000600 ENVIRONMENT DIVISION.
000610
000620 CONFIGURATION SECTION.
000630
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660
000670 INPUT-OUTPUT SECTION.
000680
000690 FILE-CONTROL.
000700
000710     SELECT EXECFILE ASSIGN TO EXECFILE
000720                     FILE STATUS IS DST-EXECFILE-STATUS.
000730     SELECT TASKOLD  ASSIGN TO TASKOLD
000740                     FILE STATUS IS DST-TASKOLD-STATUS.
000750     SELECT TASKNEW  ASSIGN TO TASKNEW
000760                     FILE STATUS IS DST-TASKNEW-STATUS.
000770
000780 DATA DIVISION.
000790
000800 FILE SECTION.
000810
000820 FD  EXECFILE.
000830     COPY EXECMAS.
000840
000850 FD  TASKOLD.
000860     COPY TASKREC.
000870
000880 FD  TASKNEW.
000890 01  DST-TASKNEW-RECORD-AREA               PIC X(66).
000900
000910 WORKING-STORAGE SECTION.
000920
000930     COPY TICKPARM.
000940
000950 01  DST-SWITCHES.
000960     05  DST-EXECFILE-EOF-SWITCH          PIC X   VALUE "N".
000970         88  DST-EXECFILE-EOF                     VALUE "Y".
000980     05  DST-TASKOLD-EOF-SWITCH            PIC X   VALUE "N".
000990         88  DST-TASKOLD-EOF                       VALUE "Y".
001000     05  DST-PLACED-SWITCH                 PIC X   VALUE "N".
001010         88  DST-TASK-PLACED                       VALUE "Y".
001020     05  FILLER                            PIC X(01).
001030
001040 01  DST-SWITCHES-R1 REDEFINES DST-SWITCHES.
001050     05  DST-SWITCHES-RAW-BYTES            PIC X(04).
001060
001070 01  DST-FILE-STATUS-FIELDS.
001080     05  DST-EXECFILE-STATUS               PIC XX.
001090         88  DST-EXECFILE-SUCCESSFUL                VALUE "00".
001100     05  DST-TASKOLD-STATUS                PIC XX.
001110         88  DST-TASKOLD-SUCCESSFUL                  VALUE "00".
001120     05  DST-TASKNEW-STATUS                PIC XX.
001130         88  DST-TASKNEW-SUCCESSFUL                  VALUE "00".
001140     05  FILLER                            PIC X(02).
001150
001160 01  DST-FILE-STATUS-FIELDS-R1 REDEFINES DST-FILE-STATUS-FIELDS.
001170     05  DST-FILE-STATUS-RAW-BYTES          PIC X(08).
001180
001190*    ONE ENTRY PER EXECUTOR ON THE MASTER AS TICKSCAL LEFT IT.
001200*    ACTIVE-COUNT IS BUILT BY THIS PROGRAM FROM THE PE/IP TASKS
001210*    ALREADY ON THE MASTER BEFORE THIS TICK'S ASSIGNMENTS BEGIN,
001220*    AND IS KEPT CURRENT AS EACH NEW ASSIGNMENT IS MADE BELOW.
001230 01  DST-EXECUTOR-TABLE.
001240     05  DST-EXECUTOR-ENTRY OCCURS 500 TIMES
001250                 INDEXED BY DST-EXEC-IX.
001260         10  DST-E-EXEC-ID                 PIC 9(5).
001270         10  DST-E-EXEC-NAME                PIC X(20).
001280         10  DST-E-MAX-TASKS                PIC 9(3).
001290         10  DST-E-ACTIVE-COUNT              PIC 9(5) COMP.
001300
001310 01  DST-EXECUTOR-TABLE-R1 REDEFINES DST-EXECUTOR-TABLE.
001320     05  DST-EXECUTOR-TABLE-RAW OCCURS 500 TIMES
001330                 PIC X(33).
001340
001350*    ONE ENTRY PER TASK READ FROM TASKOLD, IN FILE ORDER.  THE
001360*    PE ENTRIES ARE RE-SORTED BY 210-SORT-PENDING-TASK-TABLE;
001370*    IP AND CO ENTRIES ARE LEFT WHERE THEY FALL AND SIMPLY
001380*    COPIED BACK OUT UNCHANGED BY 400-REWRITE-TASK-MASTER.
001390 01  DST-TASK-TABLE.
001400     05  DST-TASK-ENTRY OCCURS 3000 TIMES
001410                 INDEXED BY DST-TASK-IX.
001420         10  DST-K-TASK-ID                 PIC X(12).
001430         10  DST-K-TASK-DESC                PIC X(30).
001440         10  DST-K-TASK-PRIORITY            PIC 9.
001450         10  DST-K-TASK-STATUS               PIC X(2).
001460         10  DST-K-TASK-ASSIGNEE-ID          PIC 9(5).
001470         10  DST-K-TASK-CREATED-SEQ           PIC 9(8).
001480         10  DST-K-TASK-COMPLETED-SEQ         PIC 9(8).
001490
001500 01  DST-TASK-TABLE-R1 REDEFINES DST-TASK-TABLE.
001510     05  DST-TASK-TABLE-RAW OCCURS 3000 TIMES
001520                 PIC X(66).
001530
001540 01  DST-COUNTERS.
001550     05  DST-EXEC-COUNT                   PIC 9(5) COMP.
001560     05  DST-TASK-COUNT                    PIC 9(7) COMP.
001570     05  DST-SCAN-IX                        PIC 9(7) COMP.
001580     05  DST-RANK-IX                         PIC 9(7) COMP.
001590     05  DST-COMPARE-IX                      PIC 9(7) COMP.
001600     05  DST-LOW-IX                          PIC 9(7) COMP.
001610     05  DST-BEST-EXEC-IX                    PIC 9(5) COMP.
001620     05  DST-BEST-ACTIVE-COUNT               PIC 9(5) COMP.
001630     05  DST-TASKS-PLACED-COUNT              PIC 9(7) COMP.
001640
001650 01  DST-HOLD-ENTRY.
001660     05  DST-HOLD-TASK-ID                  PIC X(12).
001670     05  DST-HOLD-TASK-DESC                 PIC X(30).
001680     05  DST-HOLD-TASK-PRIORITY             PIC 9.
001690     05  DST-HOLD-TASK-STATUS                PIC X(2).
001700     05  DST-HOLD-TASK-ASSIGNEE-ID            PIC 9(5).
001710     05  DST-HOLD-TASK-CREATED-SEQ             PIC 9(8).
001720     05  DST-HOLD-TASK-COMPLETED-SEQ           PIC 9(8).
001730
001740*    STANDALONE SCRATCH COUNTERS - NEVER BROUGHT INTO A 01-LEVEL
001750*    GROUP, CARRIED AS-IS SINCE THE ORIGINAL CODING OF THIS JOB.
001760 77  DST-EXECUTOR-RECORDS-READ       PIC 9(7) COMP VALUE ZERO.
001770 77  DST-EXECFILE-EOF-HIT-COUNT       PIC 9(5) COMP VALUE ZERO.
001780
001790 PROCEDURE DIVISION.
001800
001810******************************************************************
001820* Loads the EXECUTOR master and the TASK file into tables, orders
001830* the pending entries, walks them in that order handing each to
001840* the least-loaded eligible executor it can find, and rewrites
001850* the TASK file with whatever was placed this tick applied.
001860******************************************************************
001870 000-DISTRIBUTE-PENDING-TASKS.
001880
001890     PERFORM 100-LOAD-EXECUTOR-TABLE.
001900     PERFORM 200-LOAD-PENDING-TASK-TABLE.
001910     PERFORM 210-SORT-PENDING-TASK-TABLE.
001920     PERFORM 300-ASSIGN-PENDING-TASKS.
001930     PERFORM 400-REWRITE-TASK-MASTER.
001940
001950******************************************************************
001960* Reads the EXECUTOR master end-to-end into DST-EXECUTOR-TABLE.
001970* DST-E-ACTIVE-COUNT starts at zero here; it is built up to the
001980* correct pre-tick figure by 200-LOAD-PENDING-TASK-TABLE below as
001990* the TASK file is scanned.
002000******************************************************************
002010 100-LOAD-EXECUTOR-TABLE.
002020
002030     MOVE ZERO TO DST-EXEC-COUNT.
002040     MOVE ZERO TO DST-EXECUTOR-RECORDS-READ.
002050     OPEN INPUT EXECFILE.
002060     PERFORM 110-READ-EXECUTOR-RECORD THRU 110-READ-EXECUTOR-RECORD-EXIT
002070         UNTIL DST-EXECFILE-EOF.
002080     CLOSE EXECFILE.
002090
002100******************************************************************
002110* Reads one EXECUTOR master record into DST-EXEC-TABLE.  At end of
002120* file control drops straight to the EXIT paragraph - there is no
002130* record to load.
002140******************************************************************
002150 110-READ-EXECUTOR-RECORD.
002160
002170     READ EXECFILE
002180         AT END
002190             SET DST-EXECFILE-EOF TO TRUE
002200             ADD 1 TO DST-EXECFILE-EOF-HIT-COUNT
002210     END-READ.
002220     IF DST-EXECFILE-EOF
002230         GO TO 110-READ-EXECUTOR-RECORD-EXIT
002240     END-IF.
002250     ADD 1 TO DST-EXECUTOR-RECORDS-READ.
002260     ADD 1 TO DST-EXEC-COUNT.
002270     SET DST-EXEC-IX TO DST-EXEC-COUNT.
002280     MOVE EXM-EXEC-ID   TO DST-E-EXEC-ID (DST-EXEC-IX).
002290     MOVE EXM-EXEC-NAME TO DST-E-EXEC-NAME (DST-EXEC-IX).
002300     MOVE EXM-EXEC-MAX-TASKS
002310                        TO DST-E-MAX-TASKS (DST-EXEC-IX).
002320     MOVE ZERO          TO DST-E-ACTIVE-COUNT (DST-EXEC-IX).
002330 110-READ-EXECUTOR-RECORD-EXIT.
002340     EXIT.
002350
002360******************************************************************
002370* Reads the TASK file end-to-end into DST-TASK-TABLE, in file
002380* order.  Every PE or IP task with a real assignee bumps that
002390* executor's active count in the table above, whether or not the
002400* task itself is one this tick will touch.
002410******************************************************************
002420 200-LOAD-PENDING-TASK-TABLE.
002430
002440     MOVE ZERO TO DST-TASK-COUNT.
002450     MOVE "N" TO DST-TASKOLD-EOF-SWITCH.
002460     OPEN INPUT TASKOLD.
002470     PERFORM 220-READ-TASKOLD-RECORD
002480         UNTIL DST-TASKOLD-EOF.
002490     CLOSE TASKOLD.
002500
002510 220-READ-TASKOLD-RECORD.
002520
002530     READ TASKOLD
002540         AT END
002550             SET DST-TASKOLD-EOF TO TRUE
002560         NOT AT END
002570             ADD 1 TO DST-TASK-COUNT
002580             SET DST-TASK-IX TO DST-TASK-COUNT
002590             MOVE TSK-TASK-ID       TO DST-K-TASK-ID (DST-TASK-IX)
002600             MOVE TSK-TASK-DESC     TO DST-K-TASK-DESC (DST-TASK-IX)
002610             MOVE TSK-TASK-PRIORITY TO DST-K-TASK-PRIORITY (DST-TASK-IX)
002620             MOVE TSK-TASK-STATUS   TO DST-K-TASK-STATUS (DST-TASK-IX)
002630             MOVE TSK-TASK-ASSIGNEE-ID
002640                                TO DST-K-TASK-ASSIGNEE-ID (DST-TASK-IX)
002650             MOVE TSK-TASK-CREATED-SEQ
002660                                TO DST-K-TASK-CREATED-SEQ (DST-TASK-IX)
002670             MOVE TSK-TASK-COMPLETED-SEQ
002680                              TO DST-K-TASK-COMPLETED-SEQ (DST-TASK-IX)
002690             PERFORM 230-BUMP-ASSIGNEE-ACTIVE-COUNT
002700     END-READ.
002710
002720 230-BUMP-ASSIGNEE-ACTIVE-COUNT.
002730
002740     IF (TSK-STATUS-PENDING OR TSK-STATUS-IN-PROGRESS)
002750         AND TSK-TASK-ASSIGNEE-ID NOT = TPM-UNASSIGNED-EXEC-ID
002760         SET DST-EXEC-IX TO 1
002770         SEARCH DST-EXECUTOR-ENTRY
002780             AT END
002790                 CONTINUE
002800             WHEN DST-E-EXEC-ID (DST-EXEC-IX) = TSK-TASK-ASSIGNEE-ID
002810                 ADD 1 TO DST-E-ACTIVE-COUNT (DST-EXEC-IX)
002820         END-SEARCH
002830     END-IF.
002840
002850******************************************************************
002860* Straight-selection sort of the whole task table by TASK-
002870* PRIORITY ascending, then TASK-CREATED-SEQ ascending, so the
002880* oldest highest-priority (lowest number) task is always tried
002890* first by 300-ASSIGN-PENDING-TASKS.  IP and CO entries sort and
002900* move with everything else, but their order among themselves
002910* does not matter since they are not touched by the assignment
002920* pass - only PE entries are ever looked at there.
002930******************************************************************
002940 210-SORT-PENDING-TASK-TABLE.
002950
002960     PERFORM 212-SORT-OUTER-PASS
002970         VARYING DST-RANK-IX FROM 1 BY 1
002980         UNTIL DST-RANK-IX > DST-TASK-COUNT.
002990
003000 212-SORT-OUTER-PASS.
003010
003020     MOVE DST-RANK-IX TO DST-LOW-IX.
003030     PERFORM 214-SORT-INNER-PASS
003040         VARYING DST-COMPARE-IX FROM DST-RANK-IX BY 1
003050         UNTIL DST-COMPARE-IX > DST-TASK-COUNT.
003060     IF DST-LOW-IX NOT = DST-RANK-IX
003070         PERFORM 216-SWAP-TABLE-ENTRIES
003080     END-IF.
003090
003100 214-SORT-INNER-PASS.
003110
003120     IF DST-K-TASK-PRIORITY (DST-COMPARE-IX) <
003130             DST-K-TASK-PRIORITY (DST-LOW-IX)
003140         MOVE DST-COMPARE-IX TO DST-LOW-IX
003150     ELSE
003160         IF DST-K-TASK-PRIORITY (DST-COMPARE-IX) =
003170                 DST-K-TASK-PRIORITY (DST-LOW-IX)
003180             AND DST-K-TASK-CREATED-SEQ (DST-COMPARE-IX) <
003190                 DST-K-TASK-CREATED-SEQ (DST-LOW-IX)
003200             MOVE DST-COMPARE-IX TO DST-LOW-IX
003210         END-IF
003220     END-IF.
003230
003240 216-SWAP-TABLE-ENTRIES.
003250
003260     MOVE DST-K-TASK-ID (DST-RANK-IX)        TO DST-HOLD-TASK-ID
003270     MOVE DST-K-TASK-DESC (DST-RANK-IX)       TO DST-HOLD-TASK-DESC
003280     MOVE DST-K-TASK-PRIORITY (DST-RANK-IX)    TO DST-HOLD-TASK-PRIORITY
003290     MOVE DST-K-TASK-STATUS (DST-RANK-IX)       TO DST-HOLD-TASK-STATUS
003300     MOVE DST-K-TASK-ASSIGNEE-ID (DST-RANK-IX)
003310                                         TO DST-HOLD-TASK-ASSIGNEE-ID
003320     MOVE DST-K-TASK-CREATED-SEQ (DST-RANK-IX)
003330                                         TO DST-HOLD-TASK-CREATED-SEQ
003340     MOVE DST-K-TASK-COMPLETED-SEQ (DST-RANK-IX)
003350                                         TO DST-HOLD-TASK-COMPLETED-SEQ.
003360
003370     MOVE DST-K-TASK-ID (DST-LOW-IX)      TO DST-K-TASK-ID (DST-RANK-IX)
003380     MOVE DST-K-TASK-DESC (DST-LOW-IX)  TO DST-K-TASK-DESC (DST-RANK-IX)
003390     MOVE DST-K-TASK-PRIORITY (DST-LOW-IX)
003400  TO DST-K-TASK-PRIORITY (DST-RANK-IX)
003410     MOVE DST-K-TASK-STATUS (DST-LOW-IX)
003420                                       TO DST-K-TASK-STATUS (DST-RANK-IX)
003430     MOVE DST-K-TASK-ASSIGNEE-ID (DST-LOW-IX)
003440                                   TO DST-K-TASK-ASSIGNEE-ID (DST-RANK-IX)
003450     MOVE DST-K-TASK-CREATED-SEQ (DST-LOW-IX)
003460                                   TO DST-K-TASK-CREATED-SEQ (DST-RANK-IX)
003470     MOVE DST-K-TASK-COMPLETED-SEQ (DST-LOW-IX)
003480  TO DST-K-TASK-COMPLETED-SEQ (DST-RANK-IX).
003490
003500     MOVE DST-HOLD-TASK-ID        TO DST-K-TASK-ID (DST-LOW-IX)
003510     MOVE DST-HOLD-TASK-DESC       TO DST-K-TASK-DESC (DST-LOW-IX)
003520     MOVE DST-HOLD-TASK-PRIORITY    TO DST-K-TASK-PRIORITY (DST-LOW-IX)
003530     MOVE DST-HOLD-TASK-STATUS       TO DST-K-TASK-STATUS (DST-LOW-IX)
003540     MOVE DST-HOLD-TASK-ASSIGNEE-ID
003550                                 TO DST-K-TASK-ASSIGNEE-ID (DST-LOW-IX)
003560     MOVE DST-HOLD-TASK-CREATED-SEQ
003570                                 TO DST-K-TASK-CREATED-SEQ (DST-LOW-IX)
003580     MOVE DST-HOLD-TASK-COMPLETED-SEQ
003590                               TO DST-K-TASK-COMPLETED-SEQ (DST-LOW-IX).
003600
003610******************************************************************
003620* Walks the task table in its now-sorted order.  Every PE entry
003630* is offered to 310-FIND-LEAST-LOADED-EXECUTOR; if an eligible
003640* executor is found the task's status and assignee are set
003650* together and that executor's active count is bumped so the
003660* next task sees the new figure.  A PE entry with no eligible
003670* executor is left exactly as it was and the scan continues -
003680* it stays in the pending queue for the next tick.
003690******************************************************************
003700 300-ASSIGN-PENDING-TASKS.
003710
003720     MOVE ZERO TO DST-TASKS-PLACED-COUNT.
003730     PERFORM 320-OFFER-ONE-TASK
003740         VARYING DST-SCAN-IX FROM 1 BY 1
003750         UNTIL DST-SCAN-IX > DST-TASK-COUNT.
003760
003770 320-OFFER-ONE-TASK.
003780
003790     IF DST-K-TASK-STATUS (DST-SCAN-IX) = TPM-DEFAULT-STATUS
003800         PERFORM 310-FIND-LEAST-LOADED-EXECUTOR
003810         IF DST-TASK-PLACED
003820             MOVE "IP" TO DST-K-TASK-STATUS (DST-SCAN-IX)
003830             MOVE DST-E-EXEC-ID (DST-BEST-EXEC-IX)
003840                              TO DST-K-TASK-ASSIGNEE-ID (DST-SCAN-IX)
003850             ADD 1 TO DST-E-ACTIVE-COUNT (DST-BEST-EXEC-IX)
003860             ADD 1 TO DST-TASKS-PLACED-COUNT
003870         END-IF
003880     END-IF.
003890
003900******************************************************************
003910* Scans the executor table in file order looking for the entry
003920* with room to spare (ACTIVE-COUNT < MAX-TASKS) carrying the
003930* fewest active tasks.  On a tie the first such executor in file
003940* order wins, which is what keeps this a stable rule from one
003950* tick to the next.  Sets DST-TASK-PLACED and DST-BEST-EXEC-IX;
003960* leaves the switch off if nothing in the pool is eligible.
003970******************************************************************
003980 310-FIND-LEAST-LOADED-EXECUTOR.
003990
004000     MOVE "N" TO DST-PLACED-SWITCH.
004010     MOVE ZERO TO DST-BEST-ACTIVE-COUNT.
004020     PERFORM 312-TEST-ONE-EXECUTOR
004030         VARYING DST-EXEC-IX FROM 1 BY 1
004040         UNTIL DST-EXEC-IX > DST-EXEC-COUNT.
004050
004060 312-TEST-ONE-EXECUTOR.
004070
004080     IF DST-E-ACTIVE-COUNT (DST-EXEC-IX) < DST-E-MAX-TASKS (DST-EXEC-IX)
004090         IF NOT DST-TASK-PLACED
004100             OR DST-E-ACTIVE-COUNT (DST-EXEC-IX) < DST-BEST-ACTIVE-COUNT
004110             SET DST-BEST-EXEC-IX TO DST-EXEC-IX
004120             MOVE DST-E-ACTIVE-COUNT (DST-EXEC-IX)
004130                                         TO DST-BEST-ACTIVE-COUNT
004140             SET DST-TASK-PLACED TO TRUE
004150         END-IF
004160     END-IF.
004170
004180******************************************************************
004190* Writes the task table back out to the TASK file in its current
004200* (sorted) order.  The file no longer needs to come back out in
004210* TASK-ID or any other particular order - the intake side reads
004220* it by key, not sequentially - so no re-sort back to arrival
004230* order is done here.
004240******************************************************************
004250 400-REWRITE-TASK-MASTER.
004260
004270     OPEN OUTPUT TASKNEW.
004280     PERFORM 410-WRITE-TASK-ENTRY
004290         VARYING DST-SCAN-IX FROM 1 BY 1
004300         UNTIL DST-SCAN-IX > DST-TASK-COUNT.
004310     CLOSE TASKNEW.
004320
004330 410-WRITE-TASK-ENTRY.
004340
004350     MOVE SPACES TO DST-TASKNEW-RECORD-AREA.
004360     MOVE DST-K-TASK-ID (DST-SCAN-IX)        TO TSK-TASK-ID
004370     MOVE DST-K-TASK-DESC (DST-SCAN-IX)       TO TSK-TASK-DESC
004380     MOVE DST-K-TASK-PRIORITY (DST-SCAN-IX)    TO TSK-TASK-PRIORITY
004390     MOVE DST-K-TASK-STATUS (DST-SCAN-IX)       TO TSK-TASK-STATUS
004400     MOVE DST-K-TASK-ASSIGNEE-ID (DST-SCAN-IX)
004410                                          TO TSK-TASK-ASSIGNEE-ID
004420     MOVE DST-K-TASK-CREATED-SEQ (DST-SCAN-IX)
004430                                          TO TSK-TASK-CREATED-SEQ
004440     MOVE DST-K-TASK-COMPLETED-SEQ (DST-SCAN-IX)
004450                                          TO TSK-TASK-COMPLETED-SEQ
004460     MOVE TSK-TASK-RECORD TO DST-TASKNEW-RECORD-AREA.
004470     WRITE DST-TASKNEW-RECORD-AREA.
004480     IF NOT DST-TASKNEW-SUCCESSFUL
004490         DISPLAY "WRITE ERROR ON TASKNEW FOR TASK "
004500             DST-K-TASK-ID (DST-SCAN-IX)
004510         DISPLAY "FILE STATUS CODE IS " DST-TASKNEW-STATUS
004520     END-IF.
