000100******************************************************************
000110* Program Id.....: TICKSCAL
000120* Program Name...: EXECUTOR POOL SCALING ENGINE
000130* Author.........: D. KRANTZ
000140* Installation...: DATA PROCESSING - TASK SCHEDULING GROUP
000150* Date-Written...: 1987-02-23
000160* Date-Compiled..:
000170* Security.......: PUBLIC
000180* Program Desc...: Called by TICKDRV with the pending-queue count
000190*                  for this tick.  Scales the executor pool up or
000200*                  down against that count, rewriting the
000210*                  EXECUTOR master.  When an executor is deleted
000220*                  on the scale-down path its assigned tasks are
000230*                  unassigned in the TASK file; their status is
000240*                  left exactly as found.
000250******************************************************************
000260*  CHANGE LOG                                                    *
000270*  ---------- ---- ------- ---------------------------------     *
000280*  DATE       INIT  TKT    DESCRIPTION                           *
000290*  ---------- ---- ------- ---------------------------------     *
000300*  1987-02-23  DWK  TK0151 ORIGINAL PROGRAM - REPLACES THE OLD    *
000310*                          SEQ2001 TRANSACTION-UPDATE JOB; SAME   *
000320*                          OLD-MASTER/NEW-MASTER REWRITE SHAPE,   *
000330*                          DRIVEN BY A PENDING-QUEUE COUNT        *
000340*                          INSTEAD OF A TRANSACTION FILE.         *
000350*  1989-10-05  RLP  TK0203 ADDED SCALE-DOWN PATH AND THE IDLE-    *
000360*                          FIRST VICTIM RULE.                    *
000370*  1992-06-11  DWK  TK0266 ADDED 500-CLEAR-ORPHANED-ASSIGNMENTS   *
000380*                          SO DELETED EXECUTORS' TASKS DO NOT     *
000390*                          KEEP A DANGLING ASSIGNEE ID.           *
000400*  1995-04-09  RLP  TK0337 MOVED THRESHOLDS TO TICKPARM COPYBOOK  *
000410*                          SO TICKDIST CANNOT DRIFT FROM THEM.    *
000420*  1998-12-30  BS   TK0399 Y2K REVIEW - ALL FIELDS ARE SEQUENCE   *
000430*                          COUNTS OR TASK IDS, NOT DATES, NO      *
000440*                          CHANGE REQUIRED.                      *
000450*  2003-05-14  MTF  TK0512 CONVERTED SWITCHES TO 88-LEVELS AND    *
000460*                          TABLE SUBSCRIPTS TO COMP PER CURRENT   *
000470*                          SHOP STANDARD.                        *
000480******************************************************************
000490 IDENTIFICATION DIVISION.
000500
000510 PROGRAM-ID.  TICKSCAL.
000520 AUTHOR.      D. KRANTZ.
000530 INSTALLATION. DATA PROCESSING - TASK SCHEDULING GROUP.
000540 DATE-WRITTEN. 1987-02-23.
000550 DATE-COMPILED.
000560 SECURITY.    PUBLIC.
000570
000580 ENVIRONMENT DIVISION.
000590
000600 CONFIGURATION SECTION.
000610
000620 SPECIAL-NAMES.
000630     C01 IS TOP-OF-FORM.
000640
000650 INPUT-OUTPUT SECTION.
000660
000670 FILE-CONTROL.
000680
000690     SELECT EXECOLD  ASSIGN TO EXECOLD
000700                     FILE STATUS IS SCL-EXECOLD-STATUS.
000710     SELECT EXECNEW  ASSIGN TO EXECNEW
000720                     FILE STATUS IS SCL-EXECNEW-STATUS.
000730     SELECT TASKOLD  ASSIGN TO TASKOLD
000740                     FILE STATUS IS SCL-TASKOLD-STATUS.
000750     SELECT TASKNEW  ASSIGN TO TASKNEW
000760                     FILE STATUS IS SCL-TASKNEW-STATUS.
000770
000780 DATA DIVISION.
000790
000800 FILE SECTION.
000810
000820 FD  EXECOLD.
000830     COPY EXECMAS.
000840
000850 FD  EXECNEW.
000860 01  SCL-EXECNEW-RECORD-AREA                PIC X(28).
000870
000880 FD  TASKOLD.
000890     COPY TASKREC.
000900
000910 FD  TASKNEW.
000920 01  SCL-TASKNEW-RECORD-AREA                PIC X(66).
000930
000940 WORKING-STORAGE SECTION.
000950
000960     COPY TICKPARM.
000970
000980 01  SCL-SWITCHES.
000990     05  SCL-EXECOLD-EOF-SWITCH           PIC X   VALUE "N".
001000         88  SCL-EXECOLD-EOF                      VALUE "Y".
001010     05  SCL-TASKOLD-EOF-SWITCH            PIC X   VALUE "N".
001020         88  SCL-TASKOLD-EOF                       VALUE "Y".
001030     05  SCL-SCALE-UP-NEEDED-SWITCH         PIC X   VALUE "N".
001040         88  SCL-SCALE-UP-NEEDED                    VALUE "Y".
001050     05  SCL-SCALE-DOWN-NEEDED-SWITCH       PIC X   VALUE "N".
001060         88  SCL-SCALE-DOWN-NEEDED                  VALUE "Y".
001070     05  SCL-NAME-COLLISION-SWITCH          PIC X   VALUE "N".
001080         88  SCL-NAME-COLLISION                     VALUE "Y".
001090
001100 01  SCL-SWITCHES-R1 REDEFINES SCL-SWITCHES.
001110     05  SCL-SWITCHES-RAW-BYTES             PIC X(05).
001120
001130 01  SCL-FILE-STATUS-FIELDS.
001140     05  SCL-EXECOLD-STATUS                PIC XX.
001150         88  SCL-EXECOLD-SUCCESSFUL                 VALUE "00".
001160     05  SCL-EXECNEW-STATUS                PIC XX.
001170         88  SCL-EXECNEW-SUCCESSFUL                 VALUE "00".
001180     05  SCL-TASKOLD-STATUS                PIC XX.
001190         88  SCL-TASKOLD-SUCCESSFUL                 VALUE "00".
001200     05  SCL-TASKNEW-STATUS                PIC XX.
001210         88  SCL-TASKNEW-SUCCESSFUL                 VALUE "00".
001220
001230 01  SCL-FILE-STATUS-FIELDS-R1 REDEFINES SCL-FILE-STATUS-FIELDS.
001240     05  SCL-FILE-STATUS-RAW-BYTES          PIC X(08).
001250
001260*    ONE ENTRY PER EXECUTOR CURRENTLY ON THE MASTER.  ACTIVE
001270*    COUNT AND DELETE FLAG ARE WORKED OUT IN THIS PROGRAM; THEY
001280*    ARE NOT PART OF THE MASTER RECORD ITSELF.
001290 01  SCL-EXECUTOR-TABLE.
001300     05  SCL-EXECUTOR-ENTRY OCCURS 500 TIMES
001310                 INDEXED BY SCL-EXEC-IX.
001320         10  SCL-T-EXEC-ID                 PIC 9(5).
001330         10  SCL-T-EXEC-NAME                PIC X(20).
001340         10  SCL-T-MAX-TASKS                PIC 9(3).
001350         10  SCL-T-ACTIVE-COUNT              PIC 9(5) COMP.
001360         10  SCL-T-DELETE-SWITCH             PIC X   VALUE "N".
001370             88  SCL-T-MARKED-FOR-DELETE             VALUE "Y".
001380         10  SCL-T-NEW-SWITCH                PIC X   VALUE "N".
001390             88  SCL-T-NEWLY-CREATED                  VALUE "Y".
001400
001410 01  SCL-EXECUTOR-TABLE-R1 REDEFINES SCL-EXECUTOR-TABLE.
001420     05  SCL-EXECUTOR-TABLE-RAW OCCURS 500 TIMES
001430                 PIC X(34).
001440
001450 01  SCL-COUNTERS.
001460     05  SCL-EXEC-COUNT                    PIC 9(5) COMP.
001470     05  SCL-REMOVE-COUNT                   PIC 9(5) COMP.
001480     05  SCL-IDLE-COUNT                     PIC 9(5) COMP.
001490     05  SCL-SCAN-IX                        PIC 9(5) COMP.
001500     05  SCL-RANK-IX                        PIC 9(5) COMP.
001510     05  SCL-COMPARE-IX                     PIC 9(5) COMP.
001520     05  SCL-LOW-IX                         PIC 9(5) COMP.
001530     05  SCL-MAX-EXEC-ID                     PIC 9(5) COMP.
001540
001550 01  SCL-HOLD-ENTRY.
001560     05  SCL-HOLD-EXEC-ID                   PIC 9(5).
001570     05  SCL-HOLD-EXEC-NAME                  PIC X(20).
001580     05  SCL-HOLD-MAX-TASKS                  PIC 9(3).
001590     05  SCL-HOLD-ACTIVE-COUNT                PIC 9(5) COMP.
001600     05  SCL-HOLD-DELETE-SWITCH                PIC X.
001610     05  SCL-HOLD-NEW-SWITCH                   PIC X.
001620
001630 01  SCL-NEW-EXECUTOR-NAME                  PIC X(20).
001640 01  SCL-NEW-EXECUTOR-NUMBER                PIC 9(5).
001650 01  SCL-NEW-EXECUTOR-NUMBER-EDIT            PIC Z(4)9.
001660 01  SCL-TRIM-IX                             PIC 9(5) COMP.
001670
001680*    STANDALONE SCRATCH COUNTERS - NEVER BROUGHT INTO A 01-LEVEL
001690*    GROUP, CARRIED AS-IS SINCE THE ORIGINAL CODING OF THIS JOB.
001700 77  SCL-TASKOLD-RECORDS-READ        PIC 9(7) COMP VALUE ZERO.
001710 77  SCL-TASKOLD-EOF-HIT-COUNT        PIC 9(5) COMP VALUE ZERO.
001720
001730 LINKAGE SECTION.
001740
001750 01  LK-PENDING-QUEUE-COUNT                 PIC 9(7) COMP.
001760
001770 PROCEDURE DIVISION USING LK-PENDING-QUEUE-COUNT.
001780
001790******************************************************************
001800* Loads the executor table and the per-executor active counts,
001810* decides which way (if any) to scale, applies that decision and
001820* rewrites the EXECUTOR master.  If any executor was deleted,
001830* clears the assignee on the TASK records that pointed to it.
001840******************************************************************
001850 000-SCALE-EXECUTOR-POOL.
001860
001870     PERFORM 100-LOAD-EXECUTOR-TABLE.
001880     PERFORM 150-COMPUTE-ACTIVE-COUNTS.
001890     IF LK-PENDING-QUEUE-COUNT > TPM-SCALE-UP-THRESHOLD
001900         SET SCL-SCALE-UP-NEEDED TO TRUE
001910     END-IF.
001920     IF LK-PENDING-QUEUE-COUNT < TPM-SCALE-DOWN-THRESHOLD
001930         SET SCL-SCALE-DOWN-NEEDED TO TRUE
001940     END-IF.
001950     IF SCL-SCALE-UP-NEEDED
001960         PERFORM 200-SCALE-UP-POOL
001970     END-IF.
001980     IF SCL-SCALE-DOWN-NEEDED
001990         PERFORM 300-SCALE-DOWN-POOL
002000     END-IF.
002010     PERFORM 400-REWRITE-EXECUTOR-MASTER.
002020     PERFORM 500-CLEAR-ORPHANED-ASSIGNMENTS.
002030
002040******************************************************************
002050* Reads the old EXECUTOR master end-to-end into SCL-EXECUTOR-
002060* TABLE.  SCL-EXEC-COUNT is left holding the number of executors
002070* that existed at the start of this tick.
002080******************************************************************
002090 100-LOAD-EXECUTOR-TABLE.
002100
002110     MOVE ZERO TO SCL-EXEC-COUNT.
002120     MOVE ZERO TO SCL-MAX-EXEC-ID.
002130     OPEN INPUT EXECOLD.
002140     PERFORM 110-READ-EXECUTOR-RECORD
002150         UNTIL SCL-EXECOLD-EOF.
002160     CLOSE EXECOLD.
002170
002180 110-READ-EXECUTOR-RECORD.
002190
002200     READ EXECOLD
002210         AT END
002220             SET SCL-EXECOLD-EOF TO TRUE
002230         NOT AT END
002240             ADD 1 TO SCL-EXEC-COUNT
002250             SET SCL-EXEC-IX TO SCL-EXEC-COUNT
002260             MOVE EXM-EXEC-ID      TO SCL-T-EXEC-ID (SCL-EXEC-IX)
002270             MOVE EXM-EXEC-NAME    TO SCL-T-EXEC-NAME (SCL-EXEC-IX)
002280             MOVE EXM-EXEC-MAX-TASKS
002290                                   TO SCL-T-MAX-TASKS (SCL-EXEC-IX)
002300             MOVE ZERO             TO SCL-T-ACTIVE-COUNT (SCL-EXEC-IX)
002310             MOVE "N"              TO SCL-T-DELETE-SWITCH (SCL-EXEC-IX)
002320             MOVE "N"              TO SCL-T-NEW-SWITCH (SCL-EXEC-IX)
002330             IF EXM-EXEC-ID > SCL-MAX-EXEC-ID
002340                 MOVE EXM-EXEC-ID TO SCL-MAX-EXEC-ID
002350             END-IF
002360     END-READ.
002370
002380******************************************************************
002390* Reads the old TASK file end-to-end.  Every task still PE or IP
002400* with a real assignee adds one to that executor's active count
002410* in the table - this is the figure the scale-down rank uses.
002420******************************************************************
002430 150-COMPUTE-ACTIVE-COUNTS.
002440
002450     MOVE "N" TO SCL-TASKOLD-EOF-SWITCH.
002460     MOVE ZERO TO SCL-TASKOLD-RECORDS-READ.
002470     OPEN INPUT TASKOLD.
002480     PERFORM 160-READ-TASKOLD-RECORD THRU 160-READ-TASKOLD-RECORD-EXIT
002490         UNTIL SCL-TASKOLD-EOF.
002500     CLOSE TASKOLD.
002510
002520******************************************************************
002530* Reads one old TASK record and, unless end of file, bumps the
002540* assignee's active count.  At end of file control drops straight
002550* to the EXIT paragraph - there is no record to attribute.
002560******************************************************************
002570 160-READ-TASKOLD-RECORD.
002580
002590     READ TASKOLD
002600         AT END
002610             SET SCL-TASKOLD-EOF TO TRUE
002620             ADD 1 TO SCL-TASKOLD-EOF-HIT-COUNT
002630     END-READ.
002640     IF SCL-TASKOLD-EOF
002650         GO TO 160-READ-TASKOLD-RECORD-EXIT
002660     END-IF.
002670     ADD 1 TO SCL-TASKOLD-RECORDS-READ.
002680     IF (TSK-STATUS-PENDING OR TSK-STATUS-IN-PROGRESS)
002690         AND TSK-TASK-ASSIGNEE-ID NOT = TPM-UNASSIGNED-EXEC-ID
002700         PERFORM 170-BUMP-ASSIGNEE-ACTIVE-COUNT
002710     END-IF.
002720 160-READ-TASKOLD-RECORD-EXIT.
002730     EXIT.
002740
002750 170-BUMP-ASSIGNEE-ACTIVE-COUNT.
002760
002770     SET SCL-EXEC-IX TO 1.
002780     SEARCH SCL-EXECUTOR-ENTRY
002790         AT END
002800             CONTINUE
002810         WHEN SCL-T-EXEC-ID (SCL-EXEC-IX) = TSK-TASK-ASSIGNEE-ID
002820             ADD 1 TO SCL-T-ACTIVE-COUNT (SCL-EXEC-IX)
002830     END-SEARCH.
002840
002850******************************************************************
002860* Scale-up path.  Builds the candidate name EXECUTOR-nnnn where
002870* nnnn is one more than the executor count at the start of the
002880* tick, checks it is not already on the table, and if it is
002890* free adds one new entry with the auto-create max-tasks value.
002900* At most one executor is added per tick.
002910******************************************************************
002920 200-SCALE-UP-POOL.
002930
002940     COMPUTE SCL-NEW-EXECUTOR-NUMBER = SCL-EXEC-COUNT + 1.
002950     PERFORM 205-BUILD-CANDIDATE-NAME.
002960     MOVE "N" TO SCL-NAME-COLLISION-SWITCH.
002970     PERFORM 210-CHECK-NAME-COLLISION
002980         VARYING SCL-SCAN-IX FROM 1 BY 1
002990         UNTIL SCL-SCAN-IX > SCL-EXEC-COUNT.
003000     IF NOT SCL-NAME-COLLISION
003010         ADD 1 TO SCL-EXEC-COUNT
003020         SET SCL-EXEC-IX TO SCL-EXEC-COUNT
003030         ADD 1 TO SCL-MAX-EXEC-ID
003040         MOVE SCL-MAX-EXEC-ID    TO SCL-T-EXEC-ID (SCL-EXEC-IX)
003050         MOVE SCL-NEW-EXECUTOR-NAME
003060                                TO SCL-T-EXEC-NAME (SCL-EXEC-IX)
003070         MOVE TPM-AUTO-CREATE-MAX-TASKS
003080                                TO SCL-T-MAX-TASKS (SCL-EXEC-IX)
003090         MOVE ZERO              TO SCL-T-ACTIVE-COUNT (SCL-EXEC-IX)
003100         MOVE "N"               TO SCL-T-DELETE-SWITCH (SCL-EXEC-IX)
003110         SET SCL-T-NEWLY-CREATED (SCL-EXEC-IX) TO TRUE
003120     END-IF.
003130
003140******************************************************************
003150* Builds the candidate name EXECUTOR-nnnn with no leading zeros
003160* on the number, e.g. EXECUTOR-3, matching the naming the rest
003170* of the system uses.
003180******************************************************************
003190 205-BUILD-CANDIDATE-NAME.
003200
003210     MOVE SCL-NEW-EXECUTOR-NUMBER TO SCL-NEW-EXECUTOR-NUMBER-EDIT.
003220     MOVE 1 TO SCL-TRIM-IX.
003230     PERFORM 206-FIND-FIRST-DIGIT
003240         UNTIL SCL-TRIM-IX >= 5
003250         OR SCL-NEW-EXECUTOR-NUMBER-EDIT (SCL-TRIM-IX:1) NOT = SPACE.
003260     STRING "Executor-" DELIMITED BY SIZE
003270            SCL-NEW-EXECUTOR-NUMBER-EDIT (SCL-TRIM-IX:)
003280                DELIMITED BY SIZE
003290            INTO SCL-NEW-EXECUTOR-NAME.
003300
003310 206-FIND-FIRST-DIGIT.
003320
003330     ADD 1 TO SCL-TRIM-IX.
003340
003350 210-CHECK-NAME-COLLISION.
003360
003370     IF SCL-T-EXEC-NAME (SCL-SCAN-IX) = SCL-NEW-EXECUTOR-NAME
003380         SET SCL-NAME-COLLISION TO TRUE
003390     END-IF.
003400
003410******************************************************************
003420* Scale-down path.  Does nothing if the pool is already at or
003430* below the minimum floor.  Otherwise ranks the table by active
003440* count then name and marks REMOVE-COUNT victims for deletion,
003450* preferring idle executors as described in SCL-SELECT-VICTIMS.
003460******************************************************************
003470 300-SCALE-DOWN-POOL.
003480
003490     IF SCL-EXEC-COUNT NOT > TPM-MINIMUM-EXECUTORS
003500         GO TO 300-SCALE-DOWN-POOL-EXIT
003510     END-IF.
003520     COMPUTE SCL-REMOVE-COUNT =
003530         SCL-EXEC-COUNT - TPM-MINIMUM-EXECUTORS.
003540     PERFORM 310-RANK-EXECUTOR-TABLE.
003550     PERFORM 320-SELECT-VICTIMS.
003560 300-SCALE-DOWN-POOL-EXIT.
003570     EXIT.
003580
003590******************************************************************
003600* Orders SCL-EXECUTOR-ENTRY (1):(SCL-EXEC-COUNT) ascending by
003610* (active count, name) using a straight selection sort - small
003620* table, no SORT verb needed.
003630******************************************************************
003640 310-RANK-EXECUTOR-TABLE.
003650
003660     PERFORM 312-RANK-OUTER-PASS
003670         VARYING SCL-RANK-IX FROM 1 BY 1
003680         UNTIL SCL-RANK-IX >= SCL-EXEC-COUNT.
003690
003700 312-RANK-OUTER-PASS.
003710
003720     MOVE SCL-RANK-IX TO SCL-LOW-IX.
003730     PERFORM 314-RANK-INNER-PASS
003740         VARYING SCL-COMPARE-IX FROM SCL-RANK-IX BY 1
003750         UNTIL SCL-COMPARE-IX > SCL-EXEC-COUNT.
003760     IF SCL-LOW-IX NOT = SCL-RANK-IX
003770         PERFORM 313-SWAP-TABLE-ENTRIES
003780     END-IF.
003790
003800******************************************************************
003810* Swaps the table entries at SCL-RANK-IX and SCL-LOW-IX, field
003820* by field, through the SCL-HOLD-ENTRY work area.
003830******************************************************************
003840 313-SWAP-TABLE-ENTRIES.
003850
003860     MOVE SCL-T-EXEC-ID (SCL-RANK-IX)     TO SCL-HOLD-EXEC-ID.
003870     MOVE SCL-T-EXEC-NAME (SCL-RANK-IX)    TO SCL-HOLD-EXEC-NAME.
003880     MOVE SCL-T-MAX-TASKS (SCL-RANK-IX)    TO SCL-HOLD-MAX-TASKS.
003890     MOVE SCL-T-ACTIVE-COUNT (SCL-RANK-IX) TO SCL-HOLD-ACTIVE-COUNT.
003900     MOVE SCL-T-DELETE-SWITCH (SCL-RANK-IX)
003910                                           TO SCL-HOLD-DELETE-SWITCH.
003920     MOVE SCL-T-NEW-SWITCH (SCL-RANK-IX)   TO SCL-HOLD-NEW-SWITCH.
003930
003940     MOVE SCL-T-EXEC-ID (SCL-LOW-IX)     TO SCL-T-EXEC-ID (SCL-RANK-IX).
003950     MOVE SCL-T-EXEC-NAME (SCL-LOW-IX)  TO SCL-T-EXEC-NAME (SCL-RANK-IX).
003960     MOVE SCL-T-MAX-TASKS (SCL-LOW-IX)  TO SCL-T-MAX-TASKS (SCL-RANK-IX).
003970     MOVE SCL-T-ACTIVE-COUNT (SCL-LOW-IX)
003980  TO SCL-T-ACTIVE-COUNT (SCL-RANK-IX).
003990     MOVE SCL-T-DELETE-SWITCH (SCL-LOW-IX)
004000  TO SCL-T-DELETE-SWITCH (SCL-RANK-IX).
004010     MOVE SCL-T-NEW-SWITCH (SCL-LOW-IX)
004020                                       TO SCL-T-NEW-SWITCH (SCL-RANK-IX).
004030
004040     MOVE SCL-HOLD-EXEC-ID     TO SCL-T-EXEC-ID (SCL-LOW-IX).
004050     MOVE SCL-HOLD-EXEC-NAME    TO SCL-T-EXEC-NAME (SCL-LOW-IX).
004060     MOVE SCL-HOLD-MAX-TASKS    TO SCL-T-MAX-TASKS (SCL-LOW-IX).
004070     MOVE SCL-HOLD-ACTIVE-COUNT TO SCL-T-ACTIVE-COUNT (SCL-LOW-IX).
004080     MOVE SCL-HOLD-DELETE-SWITCH
004090                               TO SCL-T-DELETE-SWITCH (SCL-LOW-IX).
004100     MOVE SCL-HOLD-NEW-SWITCH   TO SCL-T-NEW-SWITCH (SCL-LOW-IX).
004110
004120 314-RANK-INNER-PASS.
004130
004140     IF SCL-T-ACTIVE-COUNT (SCL-COMPARE-IX) <
004150             SCL-T-ACTIVE-COUNT (SCL-LOW-IX)
004160         MOVE SCL-COMPARE-IX TO SCL-LOW-IX
004170     ELSE
004180         IF SCL-T-ACTIVE-COUNT (SCL-COMPARE-IX) =
004190                 SCL-T-ACTIVE-COUNT (SCL-LOW-IX)
004200             AND SCL-T-EXEC-NAME (SCL-COMPARE-IX) <
004210                 SCL-T-EXEC-NAME (SCL-LOW-IX)
004220             MOVE SCL-COMPARE-IX TO SCL-LOW-IX
004230         END-IF
004240     END-IF.
004250
004260******************************************************************
004270* The table is now in rank order.  If there are at least REMOVE-
004280* COUNT idle (active = 0) executors, the first REMOVE-COUNT of
004290* them in rank order are the victims.  Otherwise the first
004300* REMOVE-COUNT entries in rank order, idle or not, are.
004310******************************************************************
004320 320-SELECT-VICTIMS.
004330
004340     MOVE ZERO TO SCL-IDLE-COUNT.
004350     PERFORM 322-COUNT-IDLE-ENTRIES
004360         VARYING SCL-SCAN-IX FROM 1 BY 1
004370         UNTIL SCL-SCAN-IX > SCL-EXEC-COUNT.
004380     IF SCL-IDLE-COUNT >= SCL-REMOVE-COUNT
004390         PERFORM 324-MARK-IDLE-VICTIMS
004400             VARYING SCL-SCAN-IX FROM 1 BY 1
004410             UNTIL SCL-SCAN-IX > SCL-EXEC-COUNT
004420     ELSE
004430         PERFORM 326-MARK-RANKED-VICTIMS
004440             VARYING SCL-SCAN-IX FROM 1 BY 1
004450             UNTIL SCL-SCAN-IX > SCL-REMOVE-COUNT
004460     END-IF.
004470
004480 322-COUNT-IDLE-ENTRIES.
004490
004500     IF SCL-T-ACTIVE-COUNT (SCL-SCAN-IX) = ZERO
004510         ADD 1 TO SCL-IDLE-COUNT
004520     END-IF.
004530
004540 324-MARK-IDLE-VICTIMS.
004550
004560     IF SCL-T-ACTIVE-COUNT (SCL-SCAN-IX) = ZERO
004570         AND SCL-REMOVE-COUNT > ZERO
004580         SET SCL-T-MARKED-FOR-DELETE (SCL-SCAN-IX) TO TRUE
004590         SUBTRACT 1 FROM SCL-REMOVE-COUNT
004600     END-IF.
004610
004620 326-MARK-RANKED-VICTIMS.
004630
004640     SET SCL-T-MARKED-FOR-DELETE (SCL-SCAN-IX) TO TRUE.
004650
004660******************************************************************
004670* Writes the surviving table entries (everything not marked for
004680* delete) to the new EXECUTOR master, in table order.
004690******************************************************************
004700 400-REWRITE-EXECUTOR-MASTER.
004710
004720     OPEN OUTPUT EXECNEW.
004730     PERFORM 410-WRITE-SURVIVING-EXECUTOR
004740         VARYING SCL-SCAN-IX FROM 1 BY 1
004750         UNTIL SCL-SCAN-IX > SCL-EXEC-COUNT.
004760     CLOSE EXECNEW.
004770
004780 410-WRITE-SURVIVING-EXECUTOR.
004790
004800     IF NOT SCL-T-MARKED-FOR-DELETE (SCL-SCAN-IX)
004810         MOVE SPACES TO SCL-EXECNEW-RECORD-AREA
004820         MOVE SCL-T-EXEC-ID (SCL-SCAN-IX)   TO EXM-EXEC-ID
004830         MOVE SCL-T-EXEC-NAME (SCL-SCAN-IX) TO EXM-EXEC-NAME
004840         MOVE SCL-T-MAX-TASKS (SCL-SCAN-IX) TO EXM-EXEC-MAX-TASKS
004850         MOVE EXM-EXECUTOR-RECORD TO SCL-EXECNEW-RECORD-AREA
004860         WRITE SCL-EXECNEW-RECORD-AREA
004870         IF NOT SCL-EXECNEW-SUCCESSFUL
004880             DISPLAY "WRITE ERROR ON EXECNEW FOR EXECUTOR ID "
004890                 SCL-T-EXEC-ID (SCL-SCAN-IX)
004900             DISPLAY "FILE STATUS CODE IS " SCL-EXECNEW-STATUS
004910         END-IF
004920     END-IF.
004930
004940******************************************************************
004950* Rewrites the TASK file, clearing the assignee on any task
004960* whose assignee is one of the executors marked for delete
004970* above.  Status and every other field are left untouched.
004980******************************************************************
004990 500-CLEAR-ORPHANED-ASSIGNMENTS.
005000
005010     MOVE "N" TO SCL-TASKOLD-EOF-SWITCH.
005020     OPEN INPUT TASKOLD.
005030     OPEN OUTPUT TASKNEW.
005040     PERFORM 510-COPY-TASK-RECORD
005050         UNTIL SCL-TASKOLD-EOF.
005060     CLOSE TASKOLD.
005070     CLOSE TASKNEW.
005080
005090 510-COPY-TASK-RECORD.
005100
005110     READ TASKOLD
005120         AT END
005130             SET SCL-TASKOLD-EOF TO TRUE
005140         NOT AT END
005150             PERFORM 520-CLEAR-IF-ORPHANED
005160             MOVE TSK-TASK-RECORD TO SCL-TASKNEW-RECORD-AREA
005170             WRITE SCL-TASKNEW-RECORD-AREA
005180             IF NOT SCL-TASKNEW-SUCCESSFUL
005190                 DISPLAY "WRITE ERROR ON TASKNEW FOR TASK "
005200                     TSK-TASK-ID
005210                 DISPLAY "FILE STATUS CODE IS " SCL-TASKNEW-STATUS
005220             END-IF
005230     END-READ.
005240
005250 520-CLEAR-IF-ORPHANED.
005260
005270     IF TSK-TASK-ASSIGNEE-ID NOT = TPM-UNASSIGNED-EXEC-ID
005280         SET SCL-EXEC-IX TO 1
005290         SEARCH SCL-EXECUTOR-ENTRY
005300             AT END
005310                 CONTINUE
005320             WHEN SCL-T-EXEC-ID (SCL-EXEC-IX) =
005330                     TSK-TASK-ASSIGNEE-ID
005340                 IF SCL-T-MARKED-FOR-DELETE (SCL-EXEC-IX)
005350                     MOVE TPM-UNASSIGNED-EXEC-ID
005360                         TO TSK-TASK-ASSIGNEE-ID
005370                 END-IF
005380         END-SEARCH
005390     END-IF.
