000100******************************************************************
000110*                                                                *
000120*   COPYBOOK      :  TASKREC                                     *
000130*   DESCRIPTION   :  TASK RECORD - ONE ENTRY PER TASK IN THE      *
000140*                    QUEUE.  WRITTEN BY THE INTAKE SIDE OF THE    *
000150*                    SYSTEM (NOT PART OF THIS JOB STREAM) AND     *
000160*                    MAINTAINED HERE BY THE SCALING AND           *
000170*                    DISTRIBUTION ENGINES.                        *
000180*   RECORD LENGTH :  66 BYTES, FIXED, NO SLACK - SEE EXECMAS      *
000190*                    COPYBOOK HEADER FOR THE REASON.              *
000200*                                                                *
000210******************************************************************
000220*  CHANGE LOG                                                    *
000230*  ---------- ---- ------- ---------------------------------     *
000240*  DATE       INIT  TKT    DESCRIPTION                           *
000250*  ---------- ---- ------- ---------------------------------     *
000260*  1984-11-07  BS   -----  ORIGINAL COPYBOOK - TASK RECORD.       *
000270*  1987-02-23  RLP  TK0151 ADDED TSK-TASK-COMPLETED-SEQ.          *
000280*  1992-06-11  DWK  TK0266 ADDED TSK-TASK-ASSIGNEE-ID.            *
000290*  1998-12-30  BS   TK0399 Y2K REVIEW - SEQUENCE NUMBERS ARE NOT  *
000300*                          CALENDAR DATES, NO CHANGE REQUIRED.    *
000310*  2003-05-14  MTF  TK0512 RAW-BYTES REDEFINE ADDED FOR COMPARE   *
000320*                          AND INITIALISE IN DISTRIBUTION RUN.    *
000330******************************************************************
000340 01  TSK-TASK-RECORD.
000350     05  TSK-TASK-ID                       PIC X(12).
000360     05  TSK-TASK-DESC                      PIC X(30).
000370     05  TSK-TASK-PRIORITY                  PIC 9.
000380     05  TSK-TASK-STATUS                    PIC X(2).
000390         88  TSK-STATUS-PENDING             VALUE "PE".
000400         88  TSK-STATUS-IN-PROGRESS         VALUE "IP".
000410         88  TSK-STATUS-COMPLETED           VALUE "CO".
000420     05  TSK-TASK-ASSIGNEE-ID                PIC 9(5).
000430     05  TSK-TASK-CREATED-SEQ                PIC 9(8).
000440     05  TSK-TASK-COMPLETED-SEQ              PIC 9(8).
000450
000460*    RAW-BYTE VIEW - USED ONLY FOR WHOLE-RECORD COMPARES AND
000470*    SPACE-FILL OF THE RECORD AREA BEFORE A READ.
000480 01  TSK-TASK-RECORD-R1 REDEFINES TSK-TASK-RECORD.
000490     05  TSK-TASK-RAW-BYTES                 PIC X(66).
